000010      *****************************************************************
000020      *	(c) 1999 Tixall Data Processing.  All Rights Reserved.
000030      *
000040      *	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000050      *	TIXALL DATA PROCESSING
000060      *	The copyright notice above does not evidence any
000070      *	actual or intended publication of such source code.
000080      *
000090      * #ident	"@(#) apps/TIXAPP/APMAINT.cbl	$Revision: 1.6 $"
000100      * static	char	sccsid[] = "@(#) apps/TIXAPP/APMAINT.cbl	$Revision: 1.6 $";
000110      *****************************************************************
000120       IDENTIFICATION DIVISION.
000130       PROGRAM-ID.    APMAINT.
000140       AUTHOR.        R S MENDOZA.
000150       INSTALLATION.  TIXALL DATA PROCESSING - BATCH SYSTEMS.
000160       DATE-WRITTEN.  APRIL 1994.
000170       DATE-COMPILED.
000180       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190      *****************************************************************
000200      * CHANGE LOG
000210      *   940420 RSM TIX-0009  ORIGINAL PROGRAM - ADMISSION POLICY
000220      *                        ADD/UPDATE/DELETE MAINTENANCE.
000230      *   941102 RSM TIX-0016  ADDED TRAN-CODE "L" (LIST BY EVENT) FOR
000240      *                        THE GATE OFFICE'S END-OF-DAY PRINTOUT.
000250      *   970211 LWK TIX-0093  DESCRIPTION FIELD WIDENED TO MATCH THE
000260      *                        NEW 60-BYTE ADMPOL LAYOUT.
000270      *   990108 KDT TIX-0119  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM,
000280      *                        REVIEWED AND CLEARED FOR THE CENTURY
000290      *                        ROLLOVER AUDIT.
000300      *   010312 LWK TIX-0170  AP-MASTER RECORD LENGTH TRIMMED FROM 80
000310      *                        TO 78 TO MATCH THE STORAGE AUDIT ON
000320      *                        ADMPOL - THE OLD 2-BYTE RESERVE WAS DEAD
000330      *                        SPACE.
000340      *   020815 RSM TIX-0158  4310-FIND-POLICY NOW SETS A
000350      *                        REC-FOUND/REC-NOT-FOUND RESULT CODE
000360      *                        BEFORE TESTING THE SWITCH - SAME IDIOM
000370      *                        AUDIT TEAM STANDARDIZED ON FOR PRVALID
000380      *                        AND PRQALLOC.  SAME PASS ADDED NEW
000390      *                        PARAGRAPH 4120-FIND-EVENT-NAME AND SPLIT
000400      *                        VIEWS OF THE EVENT NAME, POLICY
000410      *                        DESCRIPTION, AND REJECT-REASON WORK AREA
000420      *                        SO 4100-DO-LIST, 4200-DO-ADD,
000430      *                        4300-DO-UPDATE, AND 4900-WRITE-ERROR-LINE
000440      *                        CAN EACH ECHO THEIR OWN CONSOLE TRACE
000450      *                        LINE THE OPERATOR ASKED FOR.
000460      *****************************************************************
000470       ENVIRONMENT DIVISION.
000480       CONFIGURATION SECTION.
000490       SOURCE-COMPUTER.  TIXALL-AS400.
000500       OBJECT-COMPUTER.  TIXALL-AS400.
000510       SPECIAL-NAMES.
000520           C01 IS TOP-OF-FORM
000530           CLASS DIGITS IS "0" THRU "9".
000540      *
000550       INPUT-OUTPUT SECTION.
000560       FILE-CONTROL.
000570           SELECT AP-TRAN-FILE ASSIGN TO "APTRAN"
000580               ORGANIZATION IS LINE SEQUENTIAL
000590               STATUS IS TRAN-FILE-STATUS.
000600           SELECT EVENT-MASTER ASSIGN TO "EVMAST"
000610               ORGANIZATION IS SEQUENTIAL
000620               STATUS IS EV-FILE-STATUS.
000630           SELECT AP-MASTER ASSIGN TO "APMAST"
000640               ORGANIZATION IS SEQUENTIAL
000650               STATUS IS AP-FILE-STATUS.
000660           SELECT RUN-REPORT ASSIGN TO "RUNRPT"
000670               ORGANIZATION IS LINE SEQUENTIAL
000680               STATUS IS RPT-FILE-STATUS.
000690      *****************************************************************
000700       DATA DIVISION.
000710       FILE SECTION.
000720      *
000730       FD  AP-TRAN-FILE; RECORD 80.
000740       01  AP-TRAN-RECORD.
000750       COPY APTRAN.
000760      *
000770       FD  EVENT-MASTER; RECORD 50.
000780       01  EVENT-MASTER-RECORD.
000790       COPY EVENTREC.
000800      *
000810       FD  AP-MASTER; RECORD 78.
000820       01  AP-MASTER-RECORD.
000830       COPY ADMPOL.
000840      *
000850       FD  RUN-REPORT; RECORD 132.
000860       01  RUN-REPORT-RECORD               PIC X(132).
000870      *****************************************************************
000880       WORKING-STORAGE SECTION.
000890      *
000900       COPY RPTLINE.
000910      *
000920       01  TRAN-FILE-STATUS.
000930           05  TRAN-STATUS-1               PIC X.
000940           05  TRAN-STATUS-2               PIC X.
000950       01  EV-FILE-STATUS.
000960           05  EV-STATUS-1                 PIC X.
000970           05  EV-STATUS-2                 PIC X.
000980       01  AP-FILE-STATUS.
000990           05  AP-STATUS-1                 PIC X.
001000           05  AP-STATUS-2                 PIC X.
001010       01  RPT-FILE-STATUS.
001020           05  RPT-STATUS-1                PIC X.
001030           05  RPT-STATUS-2                PIC X.
001040      *****************************************************************
001050      * SWITCHES
001060      *****************************************************************
001070       01  PROGRAM-SWITCHES.
001080           05  TRAN-EOF-SW                 PIC X       VALUE "N".
001090               88  TRAN-EOF                            VALUE "Y".
001100           05  EV-EOF-SW                   PIC X       VALUE "N".
001110               88  EV-EOF                              VALUE "Y".
001120           05  AP-EOF-SW                   PIC X       VALUE "N".
001130               88  AP-EOF                              VALUE "Y".
001140           05  AP-FOUND-SW                 PIC X       VALUE "N".
001150               88  AP-WAS-FOUND                        VALUE "Y".
001160           05  EV-FOUND-SW                 PIC X       VALUE "N".
001170               88  EV-WAS-FOUND                        VALUE "Y".
001180           05  LIST-FOUND-SW               PIC X       VALUE "N".
001190               88  LIST-FOUND-ONE                      VALUE "Y".
001200           05  TRAN-EDIT-OK-SW             PIC X       VALUE "Y".
001210               88  TRAN-EDIT-OK                        VALUE "Y".
001220      *****************************************************************
001230      * SEARCH RESULT CODES - SAME REC-FOUND/REC-NOT-FOUND IDIOM USED
001240      * IN THE SHOP'S ON-LINE WILLCALL MODULES
001250      *****************************************************************
001260       77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
001270       77  REC-NOT-FOUND                   PIC S9(9) COMP-5 VALUE 2.
001280       77  WS-FIND-RESULT                  PIC S9(9) COMP-5 VALUE 0.
001290      *****************************************************************
001300      * EVENT REFERENCE TABLE - LOADED SOLELY TO ECHO THE EVENT NAME
001310      * ON THE LIST-EMPTY REJECT LINE.  NO EVENT MAINTENANCE OF ANY
001320      * KIND IS PERFORMED BY THIS PROGRAM
001330      *****************************************************************
001340       01  EV-TABLE-CONTROL.
001350           05  EV-TABLE-COUNT              PIC 9(05)   COMP   VALUE 0.
001360       01  EV-TABLE.
001370           05  EV-ENTRY OCCURS 0 TO 2000 TIMES
001380                   DEPENDING ON EV-TABLE-COUNT
001390                   INDEXED BY EV-IDX.
001400               10  EV-T-ID                 PIC 9(09).
001410               10  EV-T-NAME               PIC X(40).
001420      *   020815 RSM TIX-0158  SPLIT VIEW OF THE EVENT NAME ADDED SO
001430      *                        4120-FIND-EVENT-NAME'S CONSOLE TRACE
001440      *                        LINE CAN ECHO IT ACROSS TWO HALVES ON
001450      *                        THE OPERATOR'S 20-COLUMN CONSOLE.
001460               10  EV-T-NAME-PARTS REDEFINES EV-T-NAME.
001470                   15  EV-T-NAME-FIRST20   PIC X(20).
001480                   15  EV-T-NAME-LAST20    PIC X(20).
001490      *****************************************************************
001500      * ADMISSION-POLICY WORK TABLE - THE PENDING NEW MASTER.  LOADED
001510      * FROM AP-MASTER (ALREADY SORTED BY AP-ID), UPDATED IN PLACE BY
001520      * ADD/UPDATE/DELETE TRANSACTIONS, THEN WRITTEN BACK OUT AS THE
001530      * NEW AP-MASTER AT 5000-FLUSH-AP-TABLE.  AN AP-ID ASSIGNED BY
001540      * 4200-DO-ADD IS ALWAYS ONE HIGHER THAN ANY ID ON THE OLD MASTER,
001550      * AND A DELETE ONLY EVER SHIFTS ENTRIES DOWN, SO THE TABLE STAYS
001560      * IN AP-ID ORDER WITHOUT A SEPARATE SORT STEP
001570      *****************************************************************
001580       01  AP-TABLE-CONTROL.
001590           05  AP-TABLE-COUNT              PIC 9(05)   COMP   VALUE 0.
001600           05  WS-NEXT-AP-ID               PIC 9(09)   COMP   VALUE 0.
001610       01  AP-TABLE.
001620           05  AP-ENTRY OCCURS 0 TO 5000 TIMES
001630                   DEPENDING ON AP-TABLE-COUNT
001640                   INDEXED BY AP-IDX AP-SRC-IDX.
001650               10  AP-T-ID                 PIC 9(09).
001660               10  AP-T-EVENT-ID           PIC 9(09).
001670               10  AP-T-DESCRIPTION        PIC X(60).
001680      *   020815 RSM TIX-0158  SPLIT VIEW OF THE POLICY DESCRIPTION
001690      *                        ADDED SO 4200-DO-ADD AND 4300-DO-UPDATE
001700      *                        CAN ECHO THE STORED DESCRIPTION BACK TO
001710      *                        THE CONSOLE ACROSS TWO 30-COLUMN HALVES.
001720               10  AP-T-DESCRIPTION-PARTS REDEFINES AP-T-DESCRIPTION.
001730                   15  AP-T-DESC-FIRST30   PIC X(30).
001740                   15  AP-T-DESC-LAST30    PIC X(30).
001750      *
001760       01  WS-EDIT-ID                      PIC ZZZZZZZZ9.
001770       01  WS-REJECT-REASON                PIC X(60).
001780      *   020815 RSM TIX-0158  SPLIT VIEW OF THE REJECT-REASON WORK
001790      *                        AREA ADDED SO 4900-WRITE-ERROR-LINE CAN
001800      *                        ECHO THE REJECT TO THE CONSOLE AS WELL
001810      *                        AS THE PRINTED REPORT.
001820       01  WS-REJECT-REASON-PARTS REDEFINES WS-REJECT-REASON.
001830           05  WS-REJECT-REASON-FIRST30    PIC X(30).
001840           05  WS-REJECT-REASON-LAST30     PIC X(30).
001850      *
001860       01  WS-RUN-TOTALS.
001870           05  WS-RUN-ADDS                 PIC 9(05)   COMP   VALUE 0.
001880           05  WS-RUN-UPDATES              PIC 9(05)   COMP   VALUE 0.
001890           05  WS-RUN-DELETES              PIC 9(05)   COMP   VALUE 0.
001900           05  WS-RUN-ERRORS               PIC 9(05)   COMP   VALUE 0.
001910      *
001920       01  WS-MISC.
001930           05  WS-SUB                      PIC 9(05)   COMP.
001940           05  WS-SHIFT-SUB                PIC 9(05)   COMP.
001950      *****************************************************************
001960       PROCEDURE DIVISION.
001970      *
001980       0000-MAIN-LOGIC.
001990           PERFORM 0100-INITIALIZE.
002000           PERFORM 1000-LOAD-EVENT-TABLE.
002010           PERFORM 1100-LOAD-AP-TABLE.
002020           PERFORM 1900-READ-TRAN.
002030           PERFORM 2000-PROCESS-TRAN
002040               UNTIL TRAN-EOF.
002050           PERFORM 4500-WRITE-AP-LINE.
002060           PERFORM 5000-FLUSH-AP-TABLE.
002070           PERFORM 9000-TERMINATE.
002080           EXIT PROGRAM.
002090      *
002100      *****************************************************************
002110      * OPEN FILES
002120      *****************************************************************
002130       0100-INITIALIZE.
002140           OPEN INPUT AP-TRAN-FILE.
002150           IF TRAN-STATUS-1 NOT = "0"
002160               DISPLAY "APMAINT - AP-TRAN-FILE OPEN FAILED "
002170                       TRAN-STATUS-1
002180               PERFORM 9900-ABORT.
002190           OPEN INPUT EVENT-MASTER.
002200           OPEN INPUT AP-MASTER.
002210           OPEN EXTEND RUN-REPORT.
002220      *
002230      *****************************************************************
002240      * LOAD THE EVENT REFERENCE MASTER
002250      *****************************************************************
002260       1000-LOAD-EVENT-TABLE.
002270           READ EVENT-MASTER
002280               AT END SET EV-EOF TO TRUE.
002290           PERFORM 1010-LOAD-EVENT-ENTRY
002300               UNTIL EV-EOF.
002310           CLOSE EVENT-MASTER.
002320      *
002330       1010-LOAD-EVENT-ENTRY.
002340           ADD 1 TO EV-TABLE-COUNT.
002350           SET EV-IDX TO EV-TABLE-COUNT.
002360           MOVE EV-ID   TO EV-T-ID (EV-IDX).
002370           MOVE EV-NAME TO EV-T-NAME (EV-IDX).
002380           READ EVENT-MASTER
002390               AT END SET EV-EOF TO TRUE.
002400      *
002410      *****************************************************************
002420      * LOAD THE EXISTING ADMISSION-POLICY MASTER
002430      *****************************************************************
002440       1100-LOAD-AP-TABLE.
002450           READ AP-MASTER
002460               AT END SET AP-EOF TO TRUE.
002470           PERFORM 1110-LOAD-AP-ENTRY
002480               UNTIL AP-EOF.
002490           CLOSE AP-MASTER.
002500      *
002510       1110-LOAD-AP-ENTRY.
002520           ADD 1 TO AP-TABLE-COUNT.
002530           SET AP-IDX TO AP-TABLE-COUNT.
002540           MOVE AP-ID          TO AP-T-ID (AP-IDX).
002550           MOVE AP-EVENT-ID    TO AP-T-EVENT-ID (AP-IDX).
002560           MOVE AP-DESCRIPTION TO AP-T-DESCRIPTION (AP-IDX).
002570           IF AP-ID > WS-NEXT-AP-ID
002580               MOVE AP-ID TO WS-NEXT-AP-ID.
002590           READ AP-MASTER
002600               AT END SET AP-EOF TO TRUE.
002610      *
002620      *****************************************************************
002630      * READ THE NEXT TRANSACTION
002640      *****************************************************************
002650       1900-READ-TRAN.
002660           READ AP-TRAN-FILE INTO AP-TRAN-RECORD
002670               AT END SET TRAN-EOF TO TRUE.
002680      *
002690      *****************************************************************
002700      * DISPATCH ON TRANSACTION CODE
002710      *****************************************************************
002720       2000-PROCESS-TRAN.
002730           IF APT-IS-LIST
002740               PERFORM 4100-DO-LIST
002750           ELSE
002760               IF APT-IS-ADD
002770                   PERFORM 4200-DO-ADD
002780               ELSE
002790                   IF APT-IS-UPDATE
002800                       PERFORM 4300-DO-UPDATE
002810                   ELSE
002820                       IF APT-IS-DELETE
002830                           PERFORM 4400-DO-DELETE
002840                       ELSE
002850                           MOVE "unrecognized transaction code."
002860                               TO WS-REJECT-REASON
002870                           PERFORM 4900-WRITE-ERROR-LINE.
002880           PERFORM 1900-READ-TRAN.
002890      *
002900      *****************************************************************
002910      * RULE 1 - UPDATE/DELETE REQUIRE A POLICY ID
002920      *****************************************************************
002930       4000-EDIT-ID-PRESENT.
002940           MOVE "Y" TO TRAN-EDIT-OK-SW.
002950           IF APT-AP-ID = 0
002960               MOVE "admission policy id cannot be null."
002970                   TO WS-REJECT-REASON
002980               MOVE "N" TO TRAN-EDIT-OK-SW.
002990      *
003000      *****************************************************************
003010      * LIST - RULE 3 IF THE EVENT HAS NO POLICIES ON FILE
003020      *****************************************************************
003030       4100-DO-LIST.
003040           MOVE "N" TO LIST-FOUND-SW.
003050           SET AP-IDX TO 1.
003060           PERFORM 4110-SCAN-FOR-EVENT
003070               VARYING WS-SUB FROM 1 BY 1
003080               UNTIL WS-SUB > AP-TABLE-COUNT.
003090           IF NOT LIST-FOUND-ONE
003100               MOVE APT-EVENT-ID TO WS-EDIT-ID
003110               STRING "event with id " DELIMITED BY SIZE
003120                      WS-EDIT-ID        DELIMITED BY SIZE
003130                      " does not have admission policy."
003140                                        DELIMITED BY SIZE
003150                      INTO WS-REJECT-REASON
003160               PERFORM 4120-FIND-EVENT-NAME
003170               PERFORM 4900-WRITE-ERROR-LINE.
003180      *
003190       4110-SCAN-FOR-EVENT.
003200           SET AP-IDX TO WS-SUB.
003210           IF AP-T-EVENT-ID (AP-IDX) = APT-EVENT-ID
003220               SET LIST-FOUND-ONE TO TRUE.
003230      *
003240      *   020815 RSM TIX-0158  CONSOLE TRACE OF THE EVENT NAME BEHIND
003250      *                        A LIST-EMPTY REJECT, SO THE OPERATOR
003260      *                        DOES NOT HAVE TO LOOK THE EVENT UP BY
003270      *                        HAND WHILE THE RUN IS BEING WORKED.
003280       4120-FIND-EVENT-NAME.
003290           MOVE "N" TO EV-FOUND-SW.
003300           SET EV-IDX TO 1.
003310           SEARCH EV-ENTRY
003320               AT END NEXT SENTENCE
003330               WHEN EV-T-ID (EV-IDX) = APT-EVENT-ID
003340                   SET EV-WAS-FOUND TO TRUE.
003350           IF EV-WAS-FOUND
003360               DISPLAY "APMAINT - REJECT FOR EVENT "
003370                       EV-T-NAME-FIRST20 (EV-IDX)
003380                       EV-T-NAME-LAST20 (EV-IDX).
003390      *
003400      *****************************************************************
003410      * ADD - NO ID VALIDATION REQUIRED; THE BATCH ASSIGNS THE NEXT
003420      * POLICY ID, THE SAME "OLD MASTER + NEXT-ID COUNTER" IDIOM USED
003430      * FOR PURCHASE-REQUEST ID ASSIGNMENT IN PRVALID
003440      *****************************************************************
003450       4200-DO-ADD.
003460           ADD 1 TO WS-NEXT-AP-ID.
003470           ADD 1 TO AP-TABLE-COUNT.
003480           SET AP-IDX TO AP-TABLE-COUNT.
003490           MOVE WS-NEXT-AP-ID    TO AP-T-ID (AP-IDX).
003500           MOVE APT-EVENT-ID     TO AP-T-EVENT-ID (AP-IDX).
003510           MOVE APT-DESCRIPTION  TO AP-T-DESCRIPTION (AP-IDX).
003520           ADD 1 TO WS-RUN-ADDS.
003530      *   020815 RSM TIX-0158  CONSOLE TRACE OF THE POLICY DESCRIPTION
003540      *                        JUST ADDED, ACROSS ITS TWO 30-COLUMN
003550      *                        HALVES.
003560           DISPLAY "APMAINT - ADD POLICY " AP-T-ID (AP-IDX)
003570                   " " AP-T-DESC-FIRST30 (AP-IDX)
003580                   AP-T-DESC-LAST30 (AP-IDX).
003590      *
003600      *****************************************************************
003610      * UPDATE - RULE 1 (ID PRESENT), RULE 2 (MUST EXIST)
003620      *****************************************************************
003630       4300-DO-UPDATE.
003640           PERFORM 4000-EDIT-ID-PRESENT.
003650           IF NOT TRAN-EDIT-OK
003660               PERFORM 4900-WRITE-ERROR-LINE
003670           ELSE
003680               PERFORM 4310-FIND-POLICY
003690               IF NOT AP-WAS-FOUND
003700                   MOVE APT-AP-ID TO WS-EDIT-ID
003710                   STRING "admission policy with id " DELIMITED BY SIZE
003720                          WS-EDIT-ID                   DELIMITED BY SIZE
003730                          " does not exist"             DELIMITED BY SIZE
003740                          INTO WS-REJECT-REASON
003750                   PERFORM 4900-WRITE-ERROR-LINE
003760               ELSE
003770                   MOVE APT-EVENT-ID    TO AP-T-EVENT-ID (AP-IDX)
003780                   MOVE APT-DESCRIPTION TO AP-T-DESCRIPTION (AP-IDX)
003790                   ADD 1 TO WS-RUN-UPDATES
003800      *   020815 RSM TIX-0158  SAME CONSOLE TRACE AS 4200-DO-ADD, FOR
003810      *                        THE DESCRIPTION AS IT READS AFTER THE
003820      *                        UPDATE.
003830                   DISPLAY "APMAINT - UPD POLICY " AP-T-ID (AP-IDX)
003840                           " " AP-T-DESC-FIRST30 (AP-IDX)
003850                           AP-T-DESC-LAST30 (AP-IDX).
003860      *
003870       4310-FIND-POLICY.
003880           MOVE REC-NOT-FOUND TO WS-FIND-RESULT.
003890           MOVE "N" TO AP-FOUND-SW.
003900           SET AP-IDX TO 1.
003910           SEARCH AP-ENTRY
003920               AT END NEXT SENTENCE
003930               WHEN AP-T-ID (AP-IDX) = APT-AP-ID
003940                   MOVE REC-FOUND TO WS-FIND-RESULT.
003950           IF WS-FIND-RESULT = REC-FOUND
003960               SET AP-WAS-FOUND TO TRUE.
003970      *
003980      *****************************************************************
003990      * DELETE - RULE 1 (ID PRESENT) - REMOVE THE ENTRY, SHIFTING THE
004000      * REMAINDER OF THE TABLE DOWN ONE SLOT SO AP-ID ORDER IS KEPT
004010      *****************************************************************
004020       4400-DO-DELETE.
004030           PERFORM 4000-EDIT-ID-PRESENT.
004040           IF NOT TRAN-EDIT-OK
004050               PERFORM 4900-WRITE-ERROR-LINE
004060           ELSE
004070               PERFORM 4310-FIND-POLICY
004080               IF AP-WAS-FOUND
004090                   PERFORM 4410-SHIFT-TABLE-DOWN
004100                   SUBTRACT 1 FROM AP-TABLE-COUNT
004110                   ADD 1 TO WS-RUN-DELETES.
004120      *
004130       4410-SHIFT-TABLE-DOWN.
004140           PERFORM 4420-SHIFT-ONE-SLOT
004150               VARYING WS-SHIFT-SUB FROM AP-IDX BY 1
004160               UNTIL WS-SHIFT-SUB >= AP-TABLE-COUNT.
004170      *
004180       4420-SHIFT-ONE-SLOT.
004190           SET AP-IDX TO WS-SHIFT-SUB.
004200           ADD 1 TO WS-SHIFT-SUB GIVING WS-SUB.
004210           SET AP-SRC-IDX TO WS-SUB.
004220           MOVE AP-T-ID (AP-SRC-IDX)          TO AP-T-ID (AP-IDX).
004230           MOVE AP-T-EVENT-ID (AP-SRC-IDX)    TO AP-T-EVENT-ID (AP-IDX).
004240           MOVE AP-T-DESCRIPTION (AP-SRC-IDX)
004250                                    TO AP-T-DESCRIPTION (AP-IDX).
004260      *
004270      *****************************************************************
004280      * SUMMARY LINE - ADDS/UPDATES/DELETES/ERRORS FOR THE WHOLE RUN
004290      *****************************************************************
004300       4500-WRITE-AP-LINE.
004310           MOVE WS-RUN-ADDS    TO RL-AP-ADDS.
004320           MOVE WS-RUN-UPDATES TO RL-AP-UPDATES.
004330           MOVE WS-RUN-DELETES TO RL-AP-DELETES.
004340           MOVE WS-RUN-ERRORS  TO RL-AP-ERRORS.
004350           MOVE RL-ADMIN-LINE  TO RUN-REPORT-RECORD.
004360           WRITE RUN-REPORT-RECORD.
004370      *
004380      *****************************************************************
004390      * ONE REJECT/ERROR DETAIL LINE PER FAILED TRANSACTION
004400      *****************************************************************
004410       4900-WRITE-ERROR-LINE.
004420           MOVE APT-TRAN-CODE TO RL-AE-TRAN-CODE.
004430           MOVE APT-AP-ID     TO RL-AE-ID.
004440           MOVE WS-REJECT-REASON TO RL-AE-REASON.
004450           MOVE RL-AP-ERR-LINE   TO RUN-REPORT-RECORD.
004460           WRITE RUN-REPORT-RECORD.
004470           ADD 1 TO WS-RUN-ERRORS.
004480      *   020815 RSM TIX-0158  CONSOLE ECHO OF THE REJECT REASON
004490      *                        ALONGSIDE THE PRINTED REPORT LINE,
004500      *                        ACROSS ITS TWO 30-COLUMN HALVES.
004510           DISPLAY "APMAINT - REJECT " WS-REJECT-REASON-FIRST30
004520                   WS-REJECT-REASON-LAST30.
004530      *
004540      *****************************************************************
004550      * REWRITE AP-MASTER FROM THE WORK TABLE
004560      *****************************************************************
004570       5000-FLUSH-AP-TABLE.
004580           OPEN OUTPUT AP-MASTER.
004590           PERFORM 5100-FLUSH-ONE-ENTRY
004600               VARYING WS-SUB FROM 1 BY 1
004610               UNTIL WS-SUB > AP-TABLE-COUNT.
004620           CLOSE AP-MASTER.
004630      *
004640       5100-FLUSH-ONE-ENTRY.
004650           SET AP-IDX TO WS-SUB.
004660           MOVE AP-T-ID (AP-IDX)          TO AP-ID.
004670           MOVE AP-T-EVENT-ID (AP-IDX)    TO AP-EVENT-ID.
004680           MOVE AP-T-DESCRIPTION (AP-IDX) TO AP-DESCRIPTION.
004690           WRITE AP-MASTER-RECORD.
004700      *
004710      *****************************************************************
004720      * CLOSE UP AND LEAVE
004730      *****************************************************************
004740       9000-TERMINATE.
004750           CLOSE AP-TRAN-FILE.
004760           CLOSE RUN-REPORT.
004770      *
004780       9900-ABORT.
004790           MOVE 16 TO RETURN-CODE.
004800           STOP RUN.
