000010      *****************************************************************
000020      * EVENTREC -  EVENT REFERENCE RECORD                            *
000030      *                                                                *
000040      * Reference only - APMAINT loads this table solely to echo the  *
000050      * event name on the admission-policy report section.  No event  *
000060      * maintenance is performed by this batch.                       *
000070      *****************************************************************
000080      * CHANGE LOG
000090      *   1994-04-20 RSM  TIX-0009  ORIGINAL LAYOUT.
000100      *   2002-08-15 RSM  TIX-0158  REVIEWED UNDER THE APMAINT SEARCH-
000110      *                             IDIOM AUDIT - NO CHANGE NEEDED, THIS
000120      *                             RECORD IS LOAD-ONLY AND HOLDS NO
000130      *                             SEARCH KEY LOGIC OF ITS OWN.
000140      *****************************************************************
000150       01  EVENT-RECORD.
000160           05  EV-ID                       PIC 9(09).
000170           05  EV-NAME                     PIC X(40).
000180      *        ------------------------------------------------
000190      *        RESERVED FOR FUTURE USE
000200      *        ------------------------------------------------
000210           05  FILLER                      PIC X(01).
