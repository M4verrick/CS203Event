000010      *****************************************************************
000020      * APTRAN   -  ADMISSION-POLICY TRANSACTION RECORD                *
000030      *                                                                *
000040      * One record per LIST/ADD/UPDATE/DELETE request against the      *
000050      * ADMISSION-POLICY master, fed to APMAINT from the front-end's   *
000060      * nightly extract.  APT-TRAN-CODE selects the action; the        *
000070      * remaining fields are populated only as each action needs them. *
000080      *****************************************************************
000090      * CHANGE LOG
000100      *   1994-04-20 RSM  TIX-0009  ORIGINAL LAYOUT - ADD/UPDATE/DELETE
000110      *                             ONLY.
000120      *   1994-11-02 RSM  TIX-0016  ADDED TRAN-CODE "L" (LIST) FOR THE
000130      *                             GATE OFFICE'S END-OF-DAY POLICY
000140      *                             PRINTOUT.
000150      *   2000-09-22 KDT  TIX-0141  REVIEWED UNDER THE IDIOM AUDIT -
000160      *                             NO LAYOUT CHANGE, TRAN-CODE VALUES
000170      *                             CONFIRMED STILL SINGLE-CHARACTER
000180      *                             GOING INTO THE NEW MILLENNIUM.
000190      *****************************************************************
000200       01  AP-TRANSACTION-RECORD.
000210           05  APT-TRAN-CODE               PIC X.
000220               88  APT-IS-LIST                         VALUE "L".
000230               88  APT-IS-ADD                          VALUE "A".
000240               88  APT-IS-UPDATE                        VALUE "U".
000250               88  APT-IS-DELETE                        VALUE "D".
000260           05  APT-AP-ID                   PIC 9(09).
000270           05  APT-EVENT-ID                PIC 9(09).
000280           05  APT-DESCRIPTION             PIC X(60).
000290      *        ------------------------------------------------
000300      *        RESERVED FOR FUTURE USE
000310      *        ------------------------------------------------
000320           05  FILLER                      PIC X(01).
