000010      *****************************************************************
000020      * ADMPOL   -  ADMISSION POLICY MASTER RECORD                    *
000030      *                                                                *
000040      * Sorted ascending by AP-ID.  Maintained by APMAINT from the    *
000050      * AP-TRANSACTION file - LIST/ADD/UPDATE/DELETE.  One record per *
000060      * admission policy attached to an event.                       *
000070      *****************************************************************
000080      * CHANGE LOG
000090      *   1994-04-20 RSM  TIX-0009  ORIGINAL LAYOUT.
000100      *   1997-02-11 LWK  TIX-0093  WIDENED AP-DESCRIPTION FROM X(40)
000110      *                             TO X(60) - GATE STAFF ASKED FOR
000120      *                             ROOM TO SPELL OUT AGE + ID RULES.
000130      *   2001-03-12 LWK  TIX-0170  STORAGE AUDIT - DROPPED THE 2-BYTE
000140      *                             RESERVE LEFT OVER FROM THE X(40)
000150      *                             DESCRIPTION.  NO ROOM LEFT IN THE
000160      *                             80-BYTE RECORD; AP-MASTER IS NOW
000170      *                             READ AS A FIXED 78 BYTES.
000180      *****************************************************************
000190       01  ADMISSION-POLICY-RECORD.
000200           05  AP-ID                       PIC 9(09).
000210           05  AP-EVENT-ID                 PIC 9(09).
000220           05  AP-DESCRIPTION              PIC X(60).
