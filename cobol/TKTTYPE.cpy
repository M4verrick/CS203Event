000010      *****************************************************************
000020      * TKTTYPE  -  TICKET TYPE MASTER RECORD                         *
000030      *                                                                *
000040      * Reference master, sorted ascending by TT-ID.  PRVALID loads   *
000050      * this file into the in-memory TT-TABLE at start-up and uses it *
000060      * only to confirm a requested ticket type exists - the price is *
000070      * carried through for completeness but no monetary arithmetic   *
000080      * is performed against it in this batch.                       *
000090      *****************************************************************
000100      * CHANGE LOG
000110      *   1994-03-02 RSM  TIX-0006  ORIGINAL LAYOUT.
000120      *   1995-07-14 RSM  TIX-0028  ADDED TT-PRICE-N NUMERIC-EDITED
000130      *                             REDEFINE FOR THE PRICE-QUOTE SCREEN.
000140      *   2001-03-12 LWK  TIX-0170  STORAGE AUDIT REVIEWED THIS LAYOUT
000150      *                             ALONGSIDE THE OTHER MASTERS - THE
000160      *                             10-BYTE RESERVE STAYS, IT WAS SIZED
000170      *                             IN FROM THE START FOR THE SEASON-
000180      *                             PASS FIELDS STILL ON THE DRAWING
000190      *                             BOARD.
000200      *****************************************************************
000210       01  TICKET-TYPE-RECORD.
000220           05  TT-ID                       PIC 9(09).
000230           05  TT-EVENT-ID                 PIC 9(09).
000240           05  TT-NAME                     PIC X(30).
000250      *        ------------------------------------------------
000260      *        UNIT PRICE - 2 DECIMAL PLACES, NOT USED IN
000270      *        ARITHMETIC BY THIS BATCH
000280      *        ------------------------------------------------
000290           05  TT-PRICE                    PIC S9(5)V99.
000300           05  TT-PRICE-N REDEFINES TT-PRICE.
000310               10  TT-PRICE-WHOLE          PIC S9(5).
000320               10  TT-PRICE-CENTS          PIC 99.
000330      *        ------------------------------------------------
000340      *        RESERVED FOR FUTURE USE
000350      *        ------------------------------------------------
000360           05  FILLER                      PIC X(10).
