000010      *****************************************************************
000020      *	(c) 1999 Tixall Data Processing.  All Rights Reserved.
000030      *
000040      *	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000050      *	TIXALL DATA PROCESSING
000060      *	The copyright notice above does not evidence any
000070      *	actual or intended publication of such source code.
000080      *
000090      * #ident	"@(#) apps/TIXAPP/PRQALLOC.cbl	$Revision: 1.4 $"
000100      * static	char	sccsid[] = "@(#) apps/TIXAPP/PRQALLOC.cbl	$Revision: 1.4 $";
000110      *****************************************************************
000120       IDENTIFICATION DIVISION.
000130       PROGRAM-ID.    PRQALLOC.
000140       AUTHOR.        L W KHOO.
000150       INSTALLATION.  TIXALL DATA PROCESSING - BATCH SYSTEMS.
000160       DATE-WRITTEN.  JANUARY 1995.
000170       DATE-COMPILED.
000180       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190      *****************************************************************
000200      * CHANGE LOG
000210      *   950130 LWK TIX-0024  ORIGINAL PROGRAM - ROUND-CLOSE QUEUE
000220      *                        NUMBER LOTTERY ALLOCATION.
000230      *   950712 LWK TIX-0031  SWITCHED THE SHUFFLE FROM A MIDDLE-SQUARE
000240      *                        GENERATOR TO A LINEAR CONGRUENTIAL ONE -
000250      *                        THE OLD ONE DEGENERATED TO ZERO ON SOME
000260      *                        SEED VALUES.
000270      *   970903 LWK TIX-0098  SORT-BY-QUEUE REWRITTEN AS A BUBBLE SORT
000280      *                        OVER THE IN-MEMORY ROUND SLICE - INDEXED
000290      *                        MASTER NOT AVAILABLE ON THIS SHOP'S
000300      *                        RUNTIME.
000310      *   990108 KDT TIX-0119  Y2K - SEED NOW DRAWN FROM THE FULL
000320      *                        HHMMSSHH TIME-OF-DAY, NO 2-DIGIT YEAR
000330      *                        VALUES USED ANYWHERE IN THIS PROGRAM.
000340      *   010312 LWK TIX-0170  SR-MASTER/PR-MASTER RECORD LENGTHS
000350      *                        TRIMMED TO 37/57 TO MATCH THE STORAGE
000360      *                        AUDIT ON SALESRND AND PURCHRQ.
000370      *   020815 RSM TIX-0158  2110-FIND-ROUND NOW SETS A
000380      *                        REC-FOUND/REC-NOT-FOUND RESULT CODE
000390      *                        BEFORE TESTING THE SWITCH - SAME IDIOM
000400      *                        AUDIT TEAM STANDARDIZED ON AFTER THE
000410      *                        WILLCALL ON-LINE REWRITE.  SAME PASS ADDED
000420      *                        CONSOLE TRACES OFF SPLIT VIEWS OF SR-T-ID,
000430      *                        WS-CURR-TIME-OF-DAY, AND THE HOLD-AREA
000440      *                        CUSTOMER ID (THE LAST ONE GATED BY THE NEW
000450      *                        UPSI-0 SWITCH SINCE IT FIRES ON EVERY SORT
000460      *                        SWAP) FOR THE TIX-0031 SHUFFLE COMPLAINT.
000470      *****************************************************************
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SOURCE-COMPUTER.  TIXALL-AS400.
000510       OBJECT-COMPUTER.  TIXALL-AS400.
000520       SPECIAL-NAMES.
000530           C01 IS TOP-OF-FORM
000540           CLASS DIGITS IS "0" THRU "9"
000550           UPSI-0 ON STATUS IS SWAP-TRACE-ON
000560                  OFF STATUS IS SWAP-TRACE-OFF.
000570      *   020815 RSM TIX-0158  UPSI-0 GATES THE 3330-SWAP-ENTRIES
000580      *                        CONSOLE TRACE ADDED BELOW - OPERATIONS
000590      *                        SETS THE SWITCH ON THE RUN JCL ONLY
000600      *                        WHEN CHASING A CORRUPTED-SWAP COMPLAINT,
000610      *                        SINCE THE SLICE CAN RUN INTO THE
000620      *                        THOUSANDS OF SWAPS.
000630      *
000640       INPUT-OUTPUT SECTION.
000650       FILE-CONTROL.
000660           SELECT SR-MASTER ASSIGN TO "SRMAST"
000670               ORGANIZATION IS SEQUENTIAL
000680               STATUS IS SR-FILE-STATUS.
000690           SELECT PR-MASTER ASSIGN TO "PRMAST"
000700               ORGANIZATION IS SEQUENTIAL
000710               STATUS IS PR-FILE-STATUS.
000720           SELECT RUN-REPORT ASSIGN TO "RUNRPT"
000730               ORGANIZATION IS LINE SEQUENTIAL
000740               STATUS IS RPT-FILE-STATUS.
000750      *****************************************************************
000760       DATA DIVISION.
000770       FILE SECTION.
000780      *
000790       FD  SR-MASTER; RECORD 37.
000800       01  SR-MASTER-RECORD.
000810       COPY SALESRND.
000820      *
000830       FD  PR-MASTER; RECORD 57.
000840       01  PR-MASTER-RECORD.
000850       COPY PURCHRQ.
000860      *
000870       FD  RUN-REPORT; RECORD 132.
000880       01  RUN-REPORT-RECORD               PIC X(132).
000890      *****************************************************************
000900       WORKING-STORAGE SECTION.
000910      *
000920       COPY RPTLINE.
000930      *
000940       01  SR-FILE-STATUS.
000950           05  SR-STATUS-1                 PIC X.
000960           05  SR-STATUS-2                 PIC X.
000970       01  PR-FILE-STATUS.
000980           05  PR-STATUS-1                 PIC X.
000990           05  PR-STATUS-2                 PIC X.
001000       01  RPT-FILE-STATUS.
001010           05  RPT-STATUS-1                PIC X.
001020           05  RPT-STATUS-2                PIC X.
001030      *****************************************************************
001040      * SWITCHES
001050      *****************************************************************
001060       01  PROGRAM-SWITCHES.
001070           05  SR-EOF-SW                   PIC X       VALUE "N".
001080               88  SR-EOF                              VALUE "Y".
001090           05  PR-EOF-SW                   PIC X       VALUE "N".
001100               88  PR-EOF                              VALUE "Y".
001110           05  ROUND-FOUND-SW              PIC X       VALUE "N".
001120               88  ROUND-WAS-FOUND                     VALUE "Y".
001130      *****************************************************************
001140      * SEARCH RESULT CODES - SAME REC-FOUND/REC-NOT-FOUND IDIOM USED
001150      * IN THE SHOP'S ON-LINE WILLCALL MODULES
001160      *****************************************************************
001170       77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
001180       77  REC-NOT-FOUND                   PIC S9(9) COMP-5 VALUE 2.
001190       77  WS-FIND-RESULT                  PIC S9(9) COMP-5 VALUE 0.
001200      *****************************************************************
001210      * SALES-ROUND TABLE - LOADED SOLELY SO A ROUND ID FOUND ON
001220      * PR-MASTER CAN BE CONFIRMED AGAINST THE ROUND MASTER BEFORE
001230      * ITS REQUESTS ARE SHUFFLED
001240      *****************************************************************
001250       01  SR-TABLE-CONTROL.
001260           05  SR-TABLE-COUNT              PIC 9(05)   COMP   VALUE 0.
001270       01  SR-TABLE.
001280           05  SR-ENTRY OCCURS 0 TO 2000 TIMES
001290                   DEPENDING ON SR-TABLE-COUNT
001300                   INDEXED BY SR-IDX.
001310               10  SR-T-ID                 PIC 9(09).
001320      *   020815 RSM TIX-0158  EDITED VIEW OF SR-T-ID ADDED FOR THE
001330      *                        "ROUND NOT ON FILE" TRACE LINE - ZERO
001340      *                        SUPPRESSION MATCHES THE OTHER ID FIELDS
001350      *                        ON THE REPORT.
001360               10  SR-T-ID-EDIT REDEFINES SR-T-ID PIC ZZZZZZZZ9.
001370      *****************************************************************
001380      * PURCHASE-REQUEST WORK TABLE - THE ENTIRE PR-MASTER, LOADED IN
001390      * FILE ORDER.  REQUESTS FOR THE SAME ROUND ARRIVE GROUPED
001400      * TOGETHER (PRVALID WRITES THEM OUT ONE ROUND AT A TIME), SO THE
001410      * ROUND BOUNDARY IS FOUND BY WATCHING PR-T-SR-ID CHANGE AS THE
001420      * TABLE IS SCANNED
001430      *****************************************************************
001440       01  PR-TABLE-CONTROL.
001450           05  PR-TABLE-COUNT              PIC 9(05)   COMP   VALUE 0.
001460       01  PR-TABLE.
001470           05  PR-ENTRY OCCURS 0 TO 9000 TIMES
001480                   DEPENDING ON PR-TABLE-COUNT
001490                   INDEXED BY PR-IDX PR-IDX2.
001500               10  PR-T-ID                 PIC 9(09).
001510               10  PR-T-SR-ID              PIC 9(09).
001520               10  PR-T-CUSTOMER-ID        PIC X(20).
001530               10  PR-T-STATUS             PIC X(10).
001540               10  PR-T-QUEUE-NUMBER       PIC 9(09)   COMP.
001550      *****************************************************************
001560      * SHUFFLE TABLE - HOLDS THE PERMUTATION 1..N FOR THE ROUND
001570      * CURRENTLY BEING ALLOCATED, BUILT BY THE FISHER-YATES PARAGRAPH
001580      * AND CONSUMED IN STORED ORDER AS QUEUE NUMBERS ARE ASSIGNED
001590      *****************************************************************
001600       01  SHUFFLE-TABLE-CONTROL.
001610           05  SHUFFLE-COUNT               PIC 9(05)   COMP   VALUE 0.
001620       01  SHUFFLE-TABLE.
001630           05  SHUFFLE-ENTRY OCCURS 0 TO 9000 TIMES
001640                   DEPENDING ON SHUFFLE-COUNT
001650                   INDEXED BY SH-IDX SH-IDX2.
001660               10  SHUFFLE-VALUE           PIC 9(09)   COMP.
001670      *****************************************************************
001680      * LINEAR CONGRUENTIAL GENERATOR WORK AREA - SEEDED FROM THE
001690      * TIME-OF-DAY CLOCK AT PROGRAM START.  NO INTRINSIC RANDOM
001700      * FUNCTION IS AVAILABLE ON THIS SHOP'S COMPILER
001710      *****************************************************************
001720       01  WS-RANDOM-WORK.
001730           05  WS-RAND-SEED                PIC 9(09)   COMP   VALUE 0.
001740           05  WS-RAND-PRODUCT             PIC 9(11)   COMP   VALUE 0.
001750           05  WS-RAND-QUOT                PIC 9(09)   COMP   VALUE 0.
001760           05  WS-RAND-REM                 PIC 9(09)   COMP   VALUE 0.
001770       01  WS-CURR-TIME-OF-DAY             PIC 9(08).
001780      *   020815 RSM TIX-0158  BROKEN OUT INTO HH/MM/SS/HS SO
001790      *                        0100-INITIALIZE CAN TRACE THE CLOCK
001800      *                        VALUE THE RANDOM SEED WAS DRAWN FROM -
001810      *                        NEEDED WHEN CHASING THE DEGENERATE-
001820      *                        SHUFFLE PROBLEM UNDER TIX-0031.
001830       01  WS-TOD-PARTS REDEFINES WS-CURR-TIME-OF-DAY.
001840           05  WS-TOD-HH                   PIC 9(02).
001850           05  WS-TOD-MM                   PIC 9(02).
001860           05  WS-TOD-SS                   PIC 9(02).
001870           05  WS-TOD-HS                   PIC 9(02).
001880      *
001890       01  WS-ROUND-WORK.
001900           05  WS-RND-START-IDX            PIC 9(05)   COMP.
001910           05  WS-RND-END-IDX              PIC 9(05)   COMP.
001920           05  WS-RND-COUNT                PIC 9(05)   COMP.
001930           05  WS-RND-SR-ID                PIC 9(09)   VALUE 0.
001940      *
001950       01  WS-RUN-TOTALS.
001960           05  WS-RUN-ROUNDS               PIC 9(05)   COMP   VALUE 0.
001970           05  WS-RUN-PROCESSED            PIC 9(06)   COMP   VALUE 0.
001980      *
001990       01  WS-MISC.
002000           05  WS-SUB                      PIC 9(05)   COMP.
002010           05  WS-SCAN-IDX                 PIC 9(05)   COMP.
002020           05  WS-BS-I                     PIC 9(05)   COMP.
002030           05  WS-BS-J                     PIC 9(05)   COMP.
002040           05  WS-SWAP-VALUE               PIC 9(09)   COMP.
002050      *
002060       01  WS-HOLD-ENTRY.
002070           05  WS-HOLD-ID                  PIC 9(09).
002080           05  WS-HOLD-SR-ID               PIC 9(09).
002090           05  WS-HOLD-CUSTOMER-ID         PIC X(20).
002100      *   020815 RSM TIX-0158  SPLIT VIEW OF THE HOLD-AREA CUSTOMER ID
002110      *                        ADDED SO A CORRUPTED SWAP CAN BE TRACED
002120      *                        HALF AT A TIME ON THE NARROW CONSOLE.
002130           05  WS-HOLD-CUSTOMER-ID-PARTS REDEFINES WS-HOLD-CUSTOMER-ID.
002140               10  WS-HOLD-CUST-FIRST10    PIC X(10).
002150               10  WS-HOLD-CUST-LAST10     PIC X(10).
002160           05  WS-HOLD-STATUS              PIC X(10).
002170           05  WS-HOLD-QUEUE-NUMBER        PIC 9(09)   COMP.
002180      *****************************************************************
002190       PROCEDURE DIVISION.
002200      *
002210       0000-MAIN-LOGIC.
002220           PERFORM 0100-INITIALIZE.
002230           PERFORM 1000-LOAD-SR-TABLE.
002240           PERFORM 1200-LOAD-PR-TABLE.
002250           PERFORM 2000-PROCESS-ROUNDS.
002260           PERFORM 5000-FLUSH-PR-TABLE.
002270           PERFORM 9000-TERMINATE.
002280           EXIT PROGRAM.
002290      *
002300      *****************************************************************
002310      * OPEN FILES AND SEED THE RANDOM NUMBER GENERATOR FROM THE CLOCK
002320      *****************************************************************
002330       0100-INITIALIZE.
002340           OPEN INPUT SR-MASTER.
002350           IF SR-STATUS-1 NOT = "0"
002360               DISPLAY "PRQALLOC - SR-MASTER OPEN FAILED " SR-STATUS-1
002370               PERFORM 9900-ABORT.
002380           OPEN INPUT PR-MASTER.
002390           OPEN EXTEND RUN-REPORT.
002400           ACCEPT WS-CURR-TIME-OF-DAY FROM TIME.
002410           DIVIDE WS-CURR-TIME-OF-DAY BY 65536
002420               GIVING WS-RAND-QUOT REMAINDER WS-RAND-SEED.
002430      *   020815 RSM TIX-0158  CONSOLE TRACE OF THE CLOCK VALUE THE
002440      *                        SEED CAME FROM - SEE TIX-0031.
002450           DISPLAY "PRQALLOC - SEED CLOCK " WS-TOD-HH "-" WS-TOD-MM
002460                   "-" WS-TOD-SS "-" WS-TOD-HS " SEED " WS-RAND-SEED.
002470      *
002480      *****************************************************************
002490      * LOAD THE SALES-ROUND MASTER FOR THE ROUND-ID EXISTENCE CHECK
002500      *****************************************************************
002510       1000-LOAD-SR-TABLE.
002520           READ SR-MASTER
002530               AT END SET SR-EOF TO TRUE.
002540           PERFORM 1010-LOAD-SR-ENTRY
002550               UNTIL SR-EOF.
002560           CLOSE SR-MASTER.
002570      *
002580       1010-LOAD-SR-ENTRY.
002590           ADD 1 TO SR-TABLE-COUNT.
002600           SET SR-IDX TO SR-TABLE-COUNT.
002610           MOVE SR-ID TO SR-T-ID (SR-IDX).
002620           READ SR-MASTER
002630               AT END SET SR-EOF TO TRUE.
002640      *
002650      *****************************************************************
002660      * LOAD THE ENTIRE PURCHASE-REQUEST MASTER, FILE ORDER PRESERVED
002670      *****************************************************************
002680       1200-LOAD-PR-TABLE.
002690           READ PR-MASTER
002700               AT END SET PR-EOF TO TRUE.
002710           PERFORM 1210-LOAD-PR-ENTRY
002720               UNTIL PR-EOF.
002730           CLOSE PR-MASTER.
002740      *
002750       1210-LOAD-PR-ENTRY.
002760           ADD 1 TO PR-TABLE-COUNT.
002770           SET PR-IDX TO PR-TABLE-COUNT.
002780           MOVE PR-ID             TO PR-T-ID (PR-IDX).
002790           MOVE PR-SALES-ROUND-ID TO PR-T-SR-ID (PR-IDX).
002800           MOVE PR-CUSTOMER-ID    TO PR-T-CUSTOMER-ID (PR-IDX).
002810           MOVE PR-STATUS         TO PR-T-STATUS (PR-IDX).
002820           MOVE PR-QUEUE-NUMBER   TO PR-T-QUEUE-NUMBER (PR-IDX).
002830           READ PR-MASTER
002840               AT END SET PR-EOF TO TRUE.
002850      *
002860      *****************************************************************
002870      * WALK THE TABLE ONCE, ALLOCATING EACH CONTIGUOUS RUN OF MATCHING
002880      * PR-T-SR-ID AS ONE ROUND
002890      *****************************************************************
002900       2000-PROCESS-ROUNDS.
002910           IF PR-TABLE-COUNT = 0
002920               NEXT SENTENCE
002930           ELSE
002940               MOVE 1 TO WS-RND-START-IDX
002950               MOVE PR-T-SR-ID (1) TO WS-RND-SR-ID
002960               PERFORM 2010-SCAN-ONE-ENTRY
002970                   VARYING WS-SCAN-IDX FROM 2 BY 1
002980                   UNTIL WS-SCAN-IDX > PR-TABLE-COUNT
002990               MOVE PR-TABLE-COUNT TO WS-RND-END-IDX
003000               PERFORM 2100-ALLOCATE-ROUND.
003010      *
003020       2010-SCAN-ONE-ENTRY.
003030           IF PR-T-SR-ID (WS-SCAN-IDX) NOT = WS-RND-SR-ID
003040               SUBTRACT 1 FROM WS-SCAN-IDX GIVING WS-RND-END-IDX
003050               PERFORM 2100-ALLOCATE-ROUND
003060               MOVE WS-SCAN-IDX TO WS-RND-START-IDX
003070               MOVE PR-T-SR-ID (WS-SCAN-IDX) TO WS-RND-SR-ID.
003080      *
003090      *****************************************************************
003100      * ONE ROUND - CONFIRM IT EXISTS ON SR-MASTER, BUILD AND APPLY THE
003110      * SHUFFLE, RE-SORT THE SLICE ASCENDING BY QUEUE NUMBER
003120      *****************************************************************
003130       2100-ALLOCATE-ROUND.
003140           PERFORM 2110-FIND-ROUND.
003150           IF ROUND-WAS-FOUND
003160               COMPUTE WS-RND-COUNT =
003170                   WS-RND-END-IDX - WS-RND-START-IDX + 1
003180               PERFORM 3100-BUILD-SHUFFLE
003190               PERFORM 3200-ASSIGN-NUMBERS
003200               PERFORM 3300-SORT-BY-QUEUE
003210               ADD 1 TO WS-RUN-ROUNDS
003220               ADD WS-RND-COUNT TO WS-RUN-PROCESSED
003230               PERFORM 3500-WRITE-ALLOC-LINE.
003240      *
003250       2110-FIND-ROUND.
003260           MOVE REC-NOT-FOUND TO WS-FIND-RESULT.
003270           MOVE "N" TO ROUND-FOUND-SW.
003280           SET SR-IDX TO 1.
003290           SEARCH SR-ENTRY
003300               AT END NEXT SENTENCE
003310               WHEN SR-T-ID (SR-IDX) = WS-RND-SR-ID
003320                   MOVE REC-FOUND TO WS-FIND-RESULT.
003330           IF WS-FIND-RESULT = REC-FOUND
003340               SET ROUND-WAS-FOUND TO TRUE
003350      *   020815 RSM TIX-0158  CONSOLE TRACE CONFIRMING THE ROUND ID
003360      *                        MATCHED ON SR-MASTER, ZERO-SUPPRESSED
003370      *                        THE SAME AS THE REPORT.
003380               DISPLAY "PRQALLOC - ROUND FOUND " SR-T-ID-EDIT (SR-IDX).
003390      *
003400      *****************************************************************
003410      * RULE 8 - BUILD A UNIFORM RANDOM PERMUTATION OF 1..N BY THE
003420      * FISHER-YATES METHOD, RIGHT TO LEFT
003430      *****************************************************************
003440       3100-BUILD-SHUFFLE.
003450           MOVE WS-RND-COUNT TO SHUFFLE-COUNT.
003460           PERFORM 3110-INIT-ONE-SLOT
003470               VARYING WS-SUB FROM 1 BY 1
003480               UNTIL WS-SUB > SHUFFLE-COUNT.
003490           PERFORM 3130-SHUFFLE-ONE-SLOT
003500               VARYING WS-SUB FROM SHUFFLE-COUNT BY -1
003510               UNTIL WS-SUB < 2.
003520      *
003530       3110-INIT-ONE-SLOT.
003540           SET SH-IDX TO WS-SUB.
003550           MOVE WS-SUB TO SHUFFLE-VALUE (SH-IDX).
003560      *
003570       3130-SHUFFLE-ONE-SLOT.
003580           PERFORM 3140-NEXT-RANDOM.
003590           DIVIDE WS-RAND-SEED BY WS-SUB
003600               GIVING WS-RAND-QUOT REMAINDER WS-RAND-REM.
003610           ADD 1 TO WS-RAND-REM.
003620           SET SH-IDX TO WS-SUB.
003630           SET SH-IDX2 TO WS-RAND-REM.
003640           MOVE SHUFFLE-VALUE (SH-IDX)      TO WS-SWAP-VALUE.
003650           MOVE SHUFFLE-VALUE (SH-IDX2)     TO SHUFFLE-VALUE (SH-IDX).
003660           MOVE WS-SWAP-VALUE                TO SHUFFLE-VALUE (SH-IDX2).
003670      *
003680      *****************************************************************
003690      * LINEAR CONGRUENTIAL GENERATOR - ONE STEP
003700      *****************************************************************
003710       3140-NEXT-RANDOM.
003720           MULTIPLY WS-RAND-SEED BY 31821 GIVING WS-RAND-PRODUCT.
003730           ADD 13849 TO WS-RAND-PRODUCT.
003740           DIVIDE WS-RAND-PRODUCT BY 65536
003750               GIVING WS-RAND-QUOT REMAINDER WS-RAND-REM.
003760           MOVE WS-RAND-REM TO WS-RAND-SEED.
003770      *
003780      *****************************************************************
003790      * ASSIGN QUEUE NUMBERS TO THE ROUND'S SLICE OF PR-TABLE IN THE
003800      * STORED (FILE) ORDER THE REQUESTS ARRIVED IN
003810      *****************************************************************
003820       3200-ASSIGN-NUMBERS.
003830           PERFORM 3210-ASSIGN-ONE-NUMBER
003840               VARYING WS-SUB FROM WS-RND-START-IDX BY 1
003850               UNTIL WS-SUB > WS-RND-END-IDX.
003860      *
003870       3210-ASSIGN-ONE-NUMBER.
003880           SET PR-IDX TO WS-SUB.
003890           COMPUTE WS-BS-I = WS-SUB - WS-RND-START-IDX + 1.
003900           SET SH-IDX TO WS-BS-I.
003910           MOVE SHUFFLE-VALUE (SH-IDX) TO PR-T-QUEUE-NUMBER (PR-IDX).
003920      *
003930      *****************************************************************
003940      * RE-SORT ONLY THIS ROUND'S SLICE OF PR-TABLE ASCENDING BY QUEUE
003950      * NUMBER - A PLAIN BUBBLE SORT, THE SLICE IS NEVER MORE THAN A
003960      * FEW THOUSAND ENTRIES
003970      *****************************************************************
003980       3300-SORT-BY-QUEUE.
003990           PERFORM 3310-SORT-ONE-PASS
004000               VARYING WS-BS-I FROM WS-RND-START-IDX BY 1
004010               UNTIL WS-BS-I >= WS-RND-END-IDX.
004020      *
004030       3310-SORT-ONE-PASS.
004040           PERFORM 3320-COMPARE-SWAP
004050               VARYING WS-BS-J FROM WS-RND-START-IDX BY 1
004060               UNTIL WS-BS-J > WS-RND-END-IDX - (WS-BS-I - WS-RND-START-IDX) - 1.
004070      *
004080       3320-COMPARE-SWAP.
004090           SET PR-IDX TO WS-BS-J.
004100           ADD 1 TO WS-BS-J GIVING WS-SUB.
004110           SET PR-IDX2 TO WS-SUB.
004120           IF PR-T-QUEUE-NUMBER (PR-IDX) > PR-T-QUEUE-NUMBER (PR-IDX2)
004130               PERFORM 3330-SWAP-ENTRIES.
004140      *
004150       3330-SWAP-ENTRIES.
004160           MOVE PR-T-ID (PR-IDX)            TO WS-HOLD-ID.
004170           MOVE PR-T-SR-ID (PR-IDX)         TO WS-HOLD-SR-ID.
004180           MOVE PR-T-CUSTOMER-ID (PR-IDX)   TO WS-HOLD-CUSTOMER-ID.
004190           MOVE PR-T-STATUS (PR-IDX)        TO WS-HOLD-STATUS.
004200           MOVE PR-T-QUEUE-NUMBER (PR-IDX)  TO WS-HOLD-QUEUE-NUMBER.
004210           MOVE PR-T-ID (PR-IDX2)           TO PR-T-ID (PR-IDX).
004220           MOVE PR-T-SR-ID (PR-IDX2)        TO PR-T-SR-ID (PR-IDX).
004230           MOVE PR-T-CUSTOMER-ID (PR-IDX2)  TO PR-T-CUSTOMER-ID (PR-IDX).
004240           MOVE PR-T-STATUS (PR-IDX2)       TO PR-T-STATUS (PR-IDX).
004250           MOVE PR-T-QUEUE-NUMBER (PR-IDX2) TO PR-T-QUEUE-NUMBER (PR-IDX).
004260           MOVE WS-HOLD-ID                  TO PR-T-ID (PR-IDX2).
004270           MOVE WS-HOLD-SR-ID               TO PR-T-SR-ID (PR-IDX2).
004280           MOVE WS-HOLD-CUSTOMER-ID         TO PR-T-CUSTOMER-ID (PR-IDX2).
004290           MOVE WS-HOLD-STATUS              TO PR-T-STATUS (PR-IDX2).
004300           MOVE WS-HOLD-QUEUE-NUMBER        TO PR-T-QUEUE-NUMBER (PR-IDX2).
004310           IF SWAP-TRACE-ON
004320      *   020815 RSM TIX-0158  UPSI-0 CONSOLE TRACE OF THE HELD
004330      *                        CUSTOMER ID, SPLIT ACROSS TWO 10-BYTE
004340      *                        HALVES FOR THE NARROW CONSOLE.
004350               DISPLAY "PRQALLOC - SWAP " WS-HOLD-CUST-FIRST10
004360                       WS-HOLD-CUST-LAST10.
004370      *
004380      *****************************************************************
004390      * REPORT LINE - ONE PER ROUND ALLOCATED
004400      *****************************************************************
004410       3500-WRITE-ALLOC-LINE.
004420           MOVE WS-RND-SR-ID   TO RL-A-SR-ID.
004430           MOVE WS-RND-COUNT   TO RL-A-PROCESSED.
004440           MOVE WS-RND-COUNT   TO RL-A-QUEUE-MAX.
004450           MOVE RL-ALLOC-LINE  TO RUN-REPORT-RECORD.
004460           WRITE RUN-REPORT-RECORD.
004470      *
004480      *****************************************************************
004490      * REWRITE PR-MASTER FROM THE WORK TABLE, ROUND SLICES NOW IN
004500      * QUEUE-NUMBER ORDER
004510      *****************************************************************
004520       5000-FLUSH-PR-TABLE.
004530           OPEN OUTPUT PR-MASTER.
004540           PERFORM 5100-FLUSH-ONE-ENTRY
004550               VARYING WS-SUB FROM 1 BY 1
004560               UNTIL WS-SUB > PR-TABLE-COUNT.
004570           CLOSE PR-MASTER.
004580      *
004590       5100-FLUSH-ONE-ENTRY.
004600           SET PR-IDX TO WS-SUB.
004610           MOVE PR-T-ID (PR-IDX)           TO PR-ID.
004620           MOVE PR-T-SR-ID (PR-IDX)        TO PR-SALES-ROUND-ID.
004630           MOVE PR-T-CUSTOMER-ID (PR-IDX)  TO PR-CUSTOMER-ID.
004640           MOVE PR-T-STATUS (PR-IDX)       TO PR-STATUS.
004650           MOVE PR-T-QUEUE-NUMBER (PR-IDX) TO PR-QUEUE-NUMBER.
004660           WRITE PR-MASTER-RECORD.
004670      *
004680      *****************************************************************
004690      * CLOSE UP AND LEAVE
004700      *****************************************************************
004710       9000-TERMINATE.
004720           CLOSE RUN-REPORT.
004730      *
004740       9900-ABORT.
004750           MOVE 16 TO RETURN-CODE.
004760           STOP RUN.
