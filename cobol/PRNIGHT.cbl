000010      *****************************************************************
000020      *	(c) 1999 Tixall Data Processing.  All Rights Reserved.
000030      *
000040      *	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000050      *	TIXALL DATA PROCESSING
000060      *	The copyright notice above does not evidence any
000070      *	actual or intended publication of such source code.
000080      *
000090      * #ident	"@(#) apps/TIXAPP/PRNIGHT.cbl	$Revision: 1.5 $"
000100      * static	char	sccsid[] = "@(#) apps/TIXAPP/PRNIGHT.cbl	$Revision: 1.5 $";
000110      *****************************************************************
000120       IDENTIFICATION DIVISION.
000130       PROGRAM-ID.    PRNIGHT.
000140       AUTHOR.        R S MENDOZA.
000150       INSTALLATION.  TIXALL DATA PROCESSING - BATCH SYSTEMS.
000160       DATE-WRITTEN.  FEBRUARY 1994.
000170       DATE-COMPILED.
000180       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190      *****************************************************************
000200      * CHANGE LOG
000210      *   940211 RSM TIX-0001  ORIGINAL PROGRAM - NIGHTLY DRIVER FOR
000220      *                        THE PURCHASE REQUEST VALIDATION STEP.
000230      *   940420 RSM TIX-0009  ADDED THE CALL TO APMAINT FOR ADMISSION
000240      *                        POLICY MAINTENANCE.
000250      *   950130 LWK TIX-0024  ADDED THE CALL TO PRQALLOC FOR THE
000260      *                        ROUND-CLOSE QUEUE NUMBER LOTTERY.
000270      *   950712 LWK TIX-0031  RUN REPORT HEADING AND FINAL TOTALS LINE
000280      *                        MOVED HERE FROM PRVALID SO ONE REPORT
000290      *                        COVERS THE WHOLE NIGHTLY RUN.
000300      *   990108 KDT TIX-0119  Y2K - HEADING DATE NOW CARRIES A 4-DIGIT
000310      *                        YEAR THROUGHOUT.
000320      *   010312 LWK TIX-0170  ADDED A START-OF-RUN CONSOLE BANNER
000330      *                        (DATE AND TIME OF DAY) FOR OPERATIONS -
000340      *                        SAME STORAGE AUDIT THAT TOUCHED THE
000350      *                        MASTER RECORD LAYOUTS.
000360      *   030417 KDT TIX-0161  9000-TERMINATE NOW CHECKS RUN-REPORT
000370      *                        FILE STATUS ON CLOSE AND LOGS A WARNING -
000380      *                        OPERATIONS REPORTED A SILENT TRUNCATED
000390      *                        REPORT WHEN THE NIGHTLY JOB RAN OUT OF
000400      *                        DISK SPACE.
000410      *****************************************************************
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SOURCE-COMPUTER.  TIXALL-AS400.
000450       OBJECT-COMPUTER.  TIXALL-AS400.
000460       SPECIAL-NAMES.
000470           C01 IS TOP-OF-FORM
000480           CLASS DIGITS IS "0" THRU "9".
000490      *
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520           SELECT RUN-REPORT ASSIGN TO "RUNRPT"
000530               ORGANIZATION IS LINE SEQUENTIAL
000540               STATUS IS RPT-FILE-STATUS.
000550      *****************************************************************
000560       DATA DIVISION.
000570       FILE SECTION.
000580      *
000590       FD  RUN-REPORT; RECORD 132.
000600       01  RUN-REPORT-RECORD               PIC X(132).
000610      *****************************************************************
000620       WORKING-STORAGE SECTION.
000630      *
000640       COPY RPTLINE.
000650      *
000660       01  RPT-FILE-STATUS.
000670           05  RPT-STATUS-1                PIC X.
000680           05  RPT-STATUS-2                PIC X.
000690      *****************************************************************
000700      * RUN TOTALS PASSED BACK FROM PRVALID FOR THE FINAL TOTALS LINE
000710      *****************************************************************
000720       01  WS-PR-TOTALS.
000730           05  WS-RUN-READ                 PIC 9(06)   COMP   VALUE 0.
000740           05  WS-RUN-ACCEPTED             PIC 9(06)   COMP   VALUE 0.
000750           05  WS-RUN-REJECTED             PIC 9(06)   COMP   VALUE 0.
000760           05  WS-RUN-TICKETS              PIC 9(06)   COMP   VALUE 0.
000770      *
000780       01  WS-CURR-DATE.
000790           05  WS-CURR-YYYY                PIC 9(04).
000800           05  WS-CURR-MM                  PIC 9(02).
000810           05  WS-CURR-DD                  PIC 9(02).
000820       01  WS-CURR-DATE-N REDEFINES WS-CURR-DATE
000830                                       PIC 9(08).
000840      *   010312 LWK TIX-0170  CCYY/MM/DD BREAKDOWN ADDED FOR THE
000850      *                        OPERATOR-CONSOLE START-OF-RUN BANNER -
000860      *                        THE PRINTED REPORT HEADING KEEPS USING
000870      *                        WS-CURR-DATE-N.
000880       01  WS-CURR-DATE-CCYY REDEFINES WS-CURR-DATE.
000890           05  WS-CURR-CENTURY             PIC 9(02).
000900           05  WS-CURR-YY-ONLY             PIC 9(02).
000910           05  WS-CURR-MM-ONLY             PIC 9(02).
000920           05  WS-CURR-DD-ONLY             PIC 9(02).
000930      *
000940       01  WS-MISC.
000950           05  WS-PAGE-NUMBER              PIC 9(04)   COMP VALUE 1.
000960           05  WS-RUN-STAMP                PIC 9(08).
000970      *   010312 LWK TIX-0170  RUN-STAMP BREAKDOWN ADDED SO THE
000980      *                        START-OF-RUN CONSOLE MESSAGE CAN ECHO
000990      *                        THE TIME OF DAY BACK TO OPERATIONS.
001000       01  WS-RUN-STAMP-PARTS REDEFINES WS-RUN-STAMP.
001010           05  WS-RUN-STAMP-HH             PIC 9(02).
001020           05  WS-RUN-STAMP-MM             PIC 9(02).
001030           05  WS-RUN-STAMP-SS             PIC 9(02).
001040           05  WS-RUN-STAMP-HH2            PIC 9(02).
001050      *****************************************************************
001060       PROCEDURE DIVISION.
001070      *
001080       0000-MAIN-LOGIC.
001090           PERFORM 0100-INITIALIZE.
001100           PERFORM 0200-WRITE-HEADING.
001110           CALL "PRVALID"  USING WS-PR-TOTALS.
001120           CALL "PRQALLOC".
001130           CALL "APMAINT".
001140           PERFORM 0900-WRITE-FINAL-TOTALS.
001150           PERFORM 9000-TERMINATE.
001160           STOP RUN.
001170      *
001180      *****************************************************************
001190      * OPEN THE SHARED RUN REPORT - EACH WORKER PROGRAM RE-OPENS IT
001200      * IN EXTEND MODE TO APPEND ITS OWN SECTION, THEN CLOSES IT AGAIN
001210      *****************************************************************
001220       0100-INITIALIZE.
001230           OPEN OUTPUT RUN-REPORT.
001240           IF RPT-STATUS-1 NOT = "0"
001250               DISPLAY "PRNIGHT - RUN-REPORT OPEN FAILED " RPT-STATUS-1
001260               MOVE 16 TO RETURN-CODE
001270               STOP RUN.
001280           ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
001290           ACCEPT WS-RUN-STAMP FROM TIME.
001300           DISPLAY "PRNIGHT - NIGHTLY RUN STARTED "
001310                   WS-CURR-MM-ONLY "/" WS-CURR-DD-ONLY "/"
001320                   WS-CURR-CENTURY WS-CURR-YY-ONLY " "
001330                   WS-RUN-STAMP-HH ":" WS-RUN-STAMP-MM ":"
001340                   WS-RUN-STAMP-SS.
001350      *
001360      *****************************************************************
001370      * REPORT HEADING - WRITTEN ONCE, BEFORE ANY WORKER PROGRAM RUNS
001380      *****************************************************************
001390       0200-WRITE-HEADING.
001400           MOVE WS-CURR-DATE-N TO RL-H-DATE.
001410           MOVE WS-PAGE-NUMBER TO RL-H-PAGE.
001420           MOVE RL-HEADING-LINE TO RUN-REPORT-RECORD.
001430           WRITE RUN-REPORT-RECORD.
001440           CLOSE RUN-REPORT.
001450      *
001460      *****************************************************************
001470      * FINAL RUN TOTALS LINE - PURCHASE REQUEST COUNTS ONLY, THE
001480      * ALLOCATION AND ADMISSION-POLICY SECTIONS CARRY THEIR OWN TOTALS
001490      *****************************************************************
001500       0900-WRITE-FINAL-TOTALS.
001510           OPEN EXTEND RUN-REPORT.
001520           MOVE WS-RUN-READ     TO RL-T-READ.
001530           MOVE WS-RUN-ACCEPTED TO RL-T-ACCEPTED.
001540           MOVE WS-RUN-REJECTED TO RL-T-REJECTED.
001550           MOVE WS-RUN-TICKETS  TO RL-T-TICKETS.
001560           MOVE RL-TOTAL-LINE   TO RUN-REPORT-RECORD.
001570           WRITE RUN-REPORT-RECORD.
001580      *
001590      *****************************************************************
001600      * CLOSE UP AND LEAVE
001610      *****************************************************************
001620       9000-TERMINATE.
001630           CLOSE RUN-REPORT.
001640      *   030417 KDT TIX-0161  WARN OPERATIONS IF THE CLOSE FAILED -
001650      *                        A FULL DISK CAN TRUNCATE THE REPORT
001660      *                        WITHOUT ABENDING THE JOB.
001670           IF RPT-STATUS-1 NOT = "0"
001680               DISPLAY "PRNIGHT - RUN-REPORT CLOSE WARNING "
001690                       RPT-STATUS-1.
