000010      *****************************************************************
000020      * PURCHITM -  PURCHASE REQUEST ITEM RECORD                      *
000030      *                                                                *
000040      * One occurrence per ticket-type line on a purchase request.    *
000050      * Written by PRVALID when a transaction is accepted; quantity   *
000060      * approved is always forced to zero at that time - it is filled *
000070      * in later by the on-line approval path, which is out of scope  *
000080      * of this batch.                                                *
000090      *****************************************************************
000100      * CHANGE LOG
000110      *   1994-02-11 RSM  TIX-0001  ORIGINAL LAYOUT.
000120      *   1996-09-30 LWK  TIX-0087  ADDED REDEFINES OF THE QUANTITY PAIR
000130      *                             FOR THE REPORT EDIT ROUTINE.
000140      *   2001-03-12 LWK  TIX-0170  STORAGE AUDIT - DROPPED THE 5-BYTE
000150      *                             RESERVE.  NO ROOM LEFT IN THE
000160      *                             40-BYTE RECORD FOR FUTURE GROWTH;
000170      *                             PRI-MASTER IS NOW READ AS A FIXED
000180      *                             35 BYTES.
000190      *****************************************************************
000200       01  PURCHASE-REQUEST-ITEM-RECORD.
000210      *        ------------------------------------------------
000220      *        ITEM AND OWNING-REQUEST IDENTIFICATION
000230      *        ------------------------------------------------
000240           05  PRI-ID                      PIC 9(09).
000250           05  PRI-PR-ID                   PIC 9(09).
000260           05  PRI-TICKET-TYPE-ID          PIC 9(09).
000270      *        ------------------------------------------------
000280      *        REQUESTED / APPROVED QUANTITY PAIR
000290      *        ------------------------------------------------
000300           05  PRI-QTY-REQUESTED           PIC S9(4).
000310           05  PRI-QTY-APPROVED            PIC 9(4).
