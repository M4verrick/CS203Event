000010      *****************************************************************
000020      * PURCHRQ  -  PURCHASE REQUEST MASTER RECORD                    *
000030      *                                                                *
000040      * One occurrence per purchase request submitted against a sales *
000050      * round.  Written PENDING by PRVALID at intake, re-read and     *
000060      * rewritten by PRQALLOC at round close once the lottery queue   *
000070      * number has been assigned.  PR-QUEUE-NUMBER of ZERO means the  *
000080      * request has not yet been through the allocation batch.        *
000090      *****************************************************************
000100      * CHANGE LOG
000110      *   1994-02-11 RSM  TIX-0001  ORIGINAL LAYOUT.
000120      *   1994-06-03 RSM  TIX-0044  ADDED PR-STATUS-FLAGS RESERVE BYTES.
000130      *   1999-01-08 KDT  TIX-0119  Y2K - TIMESTAMPS CARRIED AS 9(14),
000140      *                             NO 2-DIGIT YEAR FIELDS IN THIS RECORD.
000150      *   2001-03-12 LWK  TIX-0170  STORAGE AUDIT - DROPPED THE 3-BYTE
000160      *                             RESERVE.  NO ROOM LEFT IN THE
000170      *                             60-BYTE RECORD FOR FUTURE GROWTH;
000180      *                             PR-MASTER IS NOW READ AS A FIXED
000190      *                             57 BYTES.
000200      *****************************************************************
000210       01  PURCHASE-REQUEST-RECORD.
000220      *        ------------------------------------------------
000230      *        REQUEST IDENTIFICATION
000240      *        ------------------------------------------------
000250           05  PR-ID                       PIC 9(09).
000260           05  PR-SALES-ROUND-ID           PIC 9(09).
000270      *        ------------------------------------------------
000280      *        CUSTOMER REFERENCE - DEFAULTED BY PRVALID WHEN THE
000290      *        TRANSACTION DOES NOT SUPPLY ONE
000300      *        ------------------------------------------------
000310           05  PR-CUSTOMER-ID              PIC X(20).
000320      *        ------------------------------------------------
000330      *        REQUEST STATUS AND LOTTERY QUEUE NUMBER
000340      *        ------------------------------------------------
000350           05  PR-STATUS                   PIC X(10).
000360           05  PR-QUEUE-NUMBER             PIC 9(09).
