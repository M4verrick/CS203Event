000010      *****************************************************************
000020      * RPTLINE  -  RUN REPORT PRINT LINE, 132 COLUMNS                *
000030      *                                                                *
000040      * Common report-line layout shared by PRNIGHT, PRVALID,         *
000050      * PRQALLOC and APMAINT.  RL-PRINT-LINE is the physical record   *
000060      * moved to the RUN-REPORT file; the REDEFINES below give each   *
000070      * caller a labelled view of the same 132 bytes for the section  *
000080      * of the report it is responsible for.                         *
000090      *****************************************************************
000100      * CHANGE LOG
000110      *   1994-05-09 RSM  TIX-0012  ORIGINAL HEADING/DETAIL LAYOUT.
000120      *   1994-08-22 RSM  TIX-0019  ADDED RL-BREAK-LINE FOR THE ROUND
000130      *                             CONTROL BREAK.
000140      *   1995-01-30 LWK  TIX-0024  ADDED RL-ALLOC-LINE FOR THE QUEUE
000150      *                             ALLOCATION BATCH.
000160      *   1995-04-17 LWK  TIX-0031  ADDED RL-ADMIN-LINE AND
000170      *                             RL-TOTAL-LINE.
000180      *   2003-04-17 KDT  TIX-0161  NO LAYOUT CHANGE - CONFIRMED ALL
000190      *                             FOUR CALLERS STILL AGREE ON THE
000200      *                             132-BYTE PHYSICAL RECORD AFTER THE
000210      *                             PRNIGHT REPORT-CLOSE FIX.
000220      *****************************************************************
000230       01  RL-PRINT-LINE                   PIC X(132).
000240      *        ------------------------------------------------
000250      *        REPORT HEADING - WRITTEN ONCE BY PRNIGHT
000260      *        ------------------------------------------------
000270       01  RL-HEADING-LINE REDEFINES RL-PRINT-LINE.
000280           05  FILLER                      PIC X(01)  VALUE SPACE.
000290           05  FILLER                      PIC X(30)
000300                   VALUE "TIXAPP NIGHTLY BATCH - RUN RPT".
000310           05  FILLER                      PIC X(10)  VALUE SPACE.
000320           05  FILLER                      PIC X(06)  VALUE "DATE: ".
000330           05  RL-H-DATE                   PIC 9(08).
000340           05  FILLER                      PIC X(04)  VALUE SPACE.
000350           05  FILLER                      PIC X(06)  VALUE "PAGE: ".
000360           05  RL-H-PAGE                   PIC ZZZ9.
000370           05  FILLER                      PIC X(63)  VALUE SPACE.
000380      *        ------------------------------------------------
000390      *        PURCHASE-REQUEST DETAIL LINE - PRVALID
000400      *        ------------------------------------------------
000410       01  RL-DETAIL-LINE REDEFINES RL-PRINT-LINE.
000420           05  FILLER                      PIC X(01)  VALUE SPACE.
000430           05  FILLER                      PIC X(08)  VALUE "REQUEST ".
000440           05  RL-D-PR-ID                  PIC ZZZZZZZZ9.
000450           05  FILLER                      PIC X(02)  VALUE SPACE.
000460           05  FILLER                      PIC X(06)  VALUE "ROUND ".
000470           05  RL-D-SR-ID                  PIC ZZZZZZZZ9.
000480           05  FILLER                      PIC X(02)  VALUE SPACE.
000490           05  FILLER                      PIC X(04)  VALUE "QTY ".
000500           05  RL-D-QTY                    PIC ZZ9.
000510           05  FILLER                      PIC X(02)  VALUE SPACE.
000520           05  RL-D-DISPOSITION            PIC X(08).
000530           05  FILLER                      PIC X(02)  VALUE SPACE.
000540           05  RL-D-REASON                 PIC X(60).
000550           05  FILLER                      PIC X(16)  VALUE SPACE.
000560      *        ------------------------------------------------
000570      *        SALES-ROUND CONTROL BREAK LINE - PRVALID
000580      *        ------------------------------------------------
000590       01  RL-BREAK-LINE REDEFINES RL-PRINT-LINE.
000600           05  FILLER                      PIC X(01)  VALUE SPACE.
000610           05  FILLER                      PIC X(20)
000620                   VALUE "**ROUND TOTALS** RND".
000630           05  RL-B-SR-ID                  PIC ZZZZZZZZ9.
000640           05  FILLER                      PIC X(02)  VALUE SPACE.
000650           05  FILLER                      PIC X(10)  VALUE "ACCEPTED= ".
000660           05  RL-B-ACCEPTED               PIC ZZZZ9.
000670           05  FILLER                      PIC X(02)  VALUE SPACE.
000680           05  FILLER                      PIC X(10)  VALUE "REJECTED= ".
000690           05  RL-B-REJECTED               PIC ZZZZ9.
000700           05  FILLER                      PIC X(02)  VALUE SPACE.
000710           05  FILLER                      PIC X(12)  VALUE "TICKETS-REQ=".
000720           05  RL-B-TICKETS                PIC ZZZZ9.
000730           05  FILLER                      PIC X(49)  VALUE SPACE.
000740      *        ------------------------------------------------
000750      *        QUEUE ALLOCATION SECTION LINE - PRQALLOC
000760      *        ------------------------------------------------
000770       01  RL-ALLOC-LINE REDEFINES RL-PRINT-LINE.
000780           05  FILLER                      PIC X(01)  VALUE SPACE.
000790           05  FILLER                      PIC X(21)
000800                   VALUE "**ALLOCATION** ROUND=".
000810           05  RL-A-SR-ID                  PIC ZZZZZZZZ9.
000820           05  FILLER                      PIC X(02)  VALUE SPACE.
000830           05  FILLER                      PIC X(11)  VALUE "PROCESSED= ".
000840           05  RL-A-PROCESSED              PIC ZZZZZZZZ9.
000850           05  FILLER                      PIC X(02)  VALUE SPACE.
000860           05  FILLER                      PIC X(09)  VALUE "QUEUE 1-=".
000870           05  RL-A-QUEUE-MAX              PIC ZZZZZZZZ9.
000880           05  FILLER                      PIC X(59)  VALUE SPACE.
000890      *        ------------------------------------------------
000900      *        ADMISSION-POLICY SECTION LINE - APMAINT
000910      *        ------------------------------------------------
000920       01  RL-ADMIN-LINE REDEFINES RL-PRINT-LINE.
000930           05  FILLER                      PIC X(01)  VALUE SPACE.
000940           05  FILLER                      PIC X(19)  VALUE
000950                   "ADMISSION POLICY : ".
000960           05  FILLER                      PIC X(06)  VALUE "ADDS= ".
000970           05  RL-AP-ADDS                  PIC ZZZZ9.
000980           05  FILLER                      PIC X(02)  VALUE SPACE.
000990           05  FILLER                      PIC X(09)  VALUE "UPDATES= ".
001000           05  RL-AP-UPDATES               PIC ZZZZ9.
001010           05  FILLER                      PIC X(02)  VALUE SPACE.
001020           05  FILLER                      PIC X(09)  VALUE "DELETES= ".
001030           05  RL-AP-DELETES               PIC ZZZZ9.
001040           05  FILLER                      PIC X(02)  VALUE SPACE.
001050           05  FILLER                      PIC X(08)  VALUE "ERRORS= ".
001060           05  RL-AP-ERRORS                PIC ZZZZ9.
001070           05  FILLER                      PIC X(54)  VALUE SPACE.
001080      *        ------------------------------------------------
001090      *        ADMISSION-POLICY REJECT DETAIL LINE - APMAINT
001100      *        ------------------------------------------------
001110       01  RL-AP-ERR-LINE REDEFINES RL-PRINT-LINE.
001120           05  FILLER                      PIC X(01)  VALUE SPACE.
001130           05  FILLER                      PIC X(08)  VALUE "ERROR - ".
001140           05  RL-AE-TRAN-CODE             PIC X.
001150           05  FILLER                      PIC X(02)  VALUE SPACE.
001160           05  FILLER                      PIC X(04)  VALUE "ID= ".
001170           05  RL-AE-ID                    PIC ZZZZZZZZ9.
001180           05  FILLER                      PIC X(02)  VALUE SPACE.
001190           05  RL-AE-REASON                PIC X(60).
001200           05  FILLER                      PIC X(45)  VALUE SPACE.
001210      *        ------------------------------------------------
001220      *        FINAL RUN TOTALS LINE - PRNIGHT
001230      *        ------------------------------------------------
001240       01  RL-TOTAL-LINE REDEFINES RL-PRINT-LINE.
001250           05  FILLER                      PIC X(01)  VALUE SPACE.
001260           05  FILLER                      PIC X(19)
001270                   VALUE "*** RUN TOTALS *** ".
001280           05  FILLER                      PIC X(06)  VALUE "READ= ".
001290           05  RL-T-READ                   PIC ZZZZZ9.
001300           05  FILLER                      PIC X(02)  VALUE SPACE.
001310           05  FILLER                      PIC X(10)  VALUE "ACCEPTED= ".
001320           05  RL-T-ACCEPTED               PIC ZZZZZ9.
001330           05  FILLER                      PIC X(02)  VALUE SPACE.
001340           05  FILLER                      PIC X(10)  VALUE "REJECTED= ".
001350           05  RL-T-REJECTED               PIC ZZZZZ9.
001360           05  FILLER                      PIC X(02)  VALUE SPACE.
001370           05  FILLER                      PIC X(13)  VALUE "TICKETS-REQ= ".
001380           05  RL-T-TICKETS                PIC ZZZZZ9.
001390           05  FILLER                      PIC X(43)  VALUE SPACE.
