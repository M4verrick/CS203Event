000010      *****************************************************************
000020      *	(c) 1999 Tixall Data Processing.  All Rights Reserved.
000030      *
000040      *	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000050      *	TIXALL DATA PROCESSING
000060      *	The copyright notice above does not evidence any
000070      *	actual or intended publication of such source code.
000080      *
000090      * #ident	"@(#) apps/TIXAPP/PRVALID.cbl	$Revision: 1.9 $"
000100      * static	char	sccsid[] = "@(#) apps/TIXAPP/PRVALID.cbl	$Revision: 1.9 $";
000110      *****************************************************************
000120       IDENTIFICATION DIVISION.
000130       PROGRAM-ID.    PRVALID.
000140       AUTHOR.        R S MENDOZA.
000150       INSTALLATION.  TIXALL DATA PROCESSING - BATCH SYSTEMS.
000160       DATE-WRITTEN.  FEBRUARY 1994.
000170       DATE-COMPILED.
000180       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190      *****************************************************************
000200      * CHANGE LOG
000210      *   940211 RSM TIX-0001  ORIGINAL PROGRAM - PURCHASE REQUEST
000220      *                        INTAKE AND VALIDATION.
000230      *   940603 RSM TIX-0044  ADDED UPDATE (TRAN-CODE U) HANDLING,
000240      *                        ITEMS REBUILT WITH QTY-APPROVED RESET.
000250      *   950130 LWK TIX-0024  ROUND CONTROL-BREAK TOTALS ADDED TO
000260      *                        THE RUN REPORT.
000270      *   961115 LWK TIX-0089  TICKET LIMIT MESSAGE TEXT CORRECTED TO
000280      *                        MATCH THE ON-LINE FRONT END WORDING.
000290      *   990108 KDT TIX-0119  Y2K - SALES ROUND WINDOW TEST NOW USES
000300      *                        THE 14-DIGIT TIMESTAMP THROUGHOUT, NO
000310      *                        2-DIGIT YEAR COMPARES REMAIN.
000320      *   990614 KDT TIX-0124  MOVED CURRENT-TIMESTAMP CAPTURE TO A
000330      *                        SEPARATE PARAGRAPH SO A FIXED TEST TIME
000340      *                        CAN BE SUBSTITUTED FOR REGRESSION RUNS.
000350      *   000922 KDT TIX-0141  2110/2120/2220 SEARCHES NOW SET A
000360      *                        REC-FOUND/REC-NOT-FOUND RESULT CODE
000370      *                        BEFORE TESTING THE SWITCH - MATCHES THE
000380      *                        IDIOM AUDIT TEAM STANDARDIZED ON AFTER
000390      *                        THE WILLCALL ON-LINE REWRITE.
000400      *   010312 LWK TIX-0170  PR-T-ITEM AND WS-CR-ITEM WIDENED FROM 4
000410      *                        TO 9 OCCURRENCES TO MATCH THE HEADER'S
000420      *                        ITEM-COUNT FIELD - A REQUEST WITH MORE
000430      *                        THAN 4 LOW-QUANTITY ITEM LINES WAS
000440      *                        OVERRUNNING THE TABLE EVEN THOUGH ITS
000450      *                        TOTAL QUANTITY PASSED THE 4-TICKET EDIT.
000460      *   040608 KDT TIX-0182  FIX - WS-CURRENT-REQUEST NOW CAPTURES ITS
000470      *                        OWN COPY OF THE TRAN CODE AND PR-ID IN
000480      *                        2050-START-REQUEST.  2210-EDIT-ONE-ITEM'S
000490      *                        READ OF EACH ITEM LINE WAS OVERLAYING
000500      *                        WS-TRAN-HEADER, SO EVERY ACCEPTED ADD
000510      *                        WAS FALLING THROUGH TO THE UPDATE PATH IN
000520      *                        2300-BUILD-PR AND GETTING DROPPED WHEN
000530      *                        2320-REPLACE-ENTRY COULD NOT FIND A
000540      *                        MATCHING PR-ID.  2215/2300/2320/2400/2600
000550      *                        NOW WORK OFF THE CAPTURED COPY.
000560      *****************************************************************
000570       ENVIRONMENT DIVISION.
000580       CONFIGURATION SECTION.
000590       SOURCE-COMPUTER.  TIXALL-AS400.
000600       OBJECT-COMPUTER.  TIXALL-AS400.
000610       SPECIAL-NAMES.
000620           C01 IS TOP-OF-FORM
000630           CLASS DIGITS IS "0" THRU "9".
000640      *
000650       INPUT-OUTPUT SECTION.
000660       FILE-CONTROL.
000670           SELECT PR-TRAN-FILE ASSIGN TO "PRTRAN"
000680               ORGANIZATION IS LINE SEQUENTIAL
000690               STATUS IS TRAN-FILE-STATUS.
000700           SELECT SR-MASTER ASSIGN TO "SRMAST"
000710               ORGANIZATION IS SEQUENTIAL
000720               STATUS IS SR-FILE-STATUS.
000730           SELECT TT-MASTER ASSIGN TO "TTMAST"
000740               ORGANIZATION IS SEQUENTIAL
000750               STATUS IS TT-FILE-STATUS.
000760           SELECT PR-MASTER ASSIGN TO "PRMAST"
000770               ORGANIZATION IS SEQUENTIAL
000780               STATUS IS PR-FILE-STATUS.
000790           SELECT PRI-MASTER ASSIGN TO "PRIMAST"
000800               ORGANIZATION IS SEQUENTIAL
000810               STATUS IS PRI-FILE-STATUS.
000820           SELECT RUN-REPORT ASSIGN TO "RUNRPT"
000830               ORGANIZATION IS LINE SEQUENTIAL
000840               STATUS IS RPT-FILE-STATUS.
000850      *****************************************************************
000860       DATA DIVISION.
000870       FILE SECTION.
000880      *
000890       FD  PR-TRAN-FILE; RECORD 80.
000900       01  PR-TRAN-RECORD                  PIC X(80).
000910      *
000920       FD  SR-MASTER; RECORD 37.
000930       01  SR-MASTER-RECORD.
000940       COPY SALESRND.
000950      *
000960       FD  TT-MASTER; RECORD 65.
000970       01  TT-MASTER-RECORD.
000980       COPY TKTTYPE.
000990      *
001000       FD  PR-MASTER; RECORD 57.
001010       01  PR-MASTER-RECORD.
001020       COPY PURCHRQ.
001030      *
001040       FD  PRI-MASTER; RECORD 35.
001050       01  PRI-MASTER-RECORD.
001060       COPY PURCHITM.
001070      *
001080       FD  RUN-REPORT; RECORD 132.
001090       01  RUN-REPORT-RECORD               PIC X(132).
001100      *****************************************************************
001110       WORKING-STORAGE SECTION.
001120      *
001130       COPY RPTLINE.
001140      *
001150      *****************************************************************
001160      * FILE STATUS BYTES - SPLIT THE SAME WAY AS THE REST OF THE
001170      * SHOP'S I-O MODULES SO SR-FILE-STATUS ETC. CAN BE TESTED WITH
001180      * THE FAMILIAR STATUS-1/STATUS-2 IDIOM
001190      *****************************************************************
001200       01  TRAN-FILE-STATUS.
001210           05  TRAN-STATUS-1               PIC X.
001220           05  TRAN-STATUS-2               PIC X.
001230       01  SR-FILE-STATUS.
001240           05  SR-STATUS-1                 PIC X.
001250           05  SR-STATUS-2                 PIC X.
001260       01  TT-FILE-STATUS.
001270           05  TT-STATUS-1                 PIC X.
001280           05  TT-STATUS-2                 PIC X.
001290       01  PR-FILE-STATUS.
001300           05  PR-STATUS-1                 PIC X.
001310           05  PR-STATUS-2                 PIC X.
001320       01  PRI-FILE-STATUS.
001330           05  PRI-STATUS-1                PIC X.
001340           05  PRI-STATUS-2                PIC X.
001350       01  RPT-FILE-STATUS.
001360           05  RPT-STATUS-1                PIC X.
001370           05  RPT-STATUS-2                PIC X.
001380      *****************************************************************
001390      * SWITCHES
001400      *****************************************************************
001410       01  PROGRAM-SWITCHES.
001420           05  TRAN-EOF-SW                 PIC X       VALUE "N".
001430               88  TRAN-EOF                            VALUE "Y".
001440           05  SR-EOF-SW                   PIC X       VALUE "N".
001450               88  SR-EOF                              VALUE "Y".
001460           05  TT-EOF-SW                   PIC X       VALUE "N".
001470               88  TT-EOF                              VALUE "Y".
001480           05  PR-EOF-SW                   PIC X       VALUE "N".
001490               88  PR-EOF                              VALUE "Y".
001500           05  PRI-EOF-SW                  PIC X       VALUE "N".
001510               88  PRI-EOF                             VALUE "Y".
001520           05  FIRST-ROUND-SW              PIC X       VALUE "Y".
001530               88  FIRST-ROUND-IN-RUN                  VALUE "Y".
001540           05  REQUEST-VALID-SW            PIC X       VALUE "Y".
001550               88  REQUEST-IS-VALID                    VALUE "Y".
001560           05  ITEM-EDIT-OK-SW             PIC X       VALUE "Y".
001570               88  ITEM-EDIT-OK                         VALUE "Y".
001580           05  PR-FOUND-SW                 PIC X       VALUE "N".
001590               88  PR-WAS-FOUND                        VALUE "Y".
001600           05  SR-FOUND-SW                 PIC X       VALUE "N".
001610               88  SR-WAS-FOUND                        VALUE "Y".
001620      *****************************************************************
001630      * SEARCH RESULT CODES - SAME REC-FOUND/REC-NOT-FOUND IDIOM USED
001640      * IN THE SHOP'S ON-LINE WILLCALL MODULES
001650      *****************************************************************
001660       77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
001670       77  REC-NOT-FOUND                   PIC S9(9) COMP-5 VALUE 2.
001680       77  WS-FIND-RESULT                  PIC S9(9) COMP-5 VALUE 0.
001690      *****************************************************************
001700      * INPUT TRANSACTION LAYOUT - TWO RECORD TYPES SHARE THE SAME
001710      * PHYSICAL LINE:  "H" = REQUEST HEADER, "I" = REQUEST ITEM
001720      *****************************************************************
001730       01  WS-TRAN-AREA.
001740           05  WS-TRAN-TYPE                PIC X.
001750               88  WS-TRAN-IS-HEADER                   VALUE "H".
001760               88  WS-TRAN-IS-ITEM                      VALUE "I".
001770           05  WS-TRAN-BODY                PIC X(79).
001780       01  WS-TRAN-HEADER REDEFINES WS-TRAN-AREA.
001790           05  FILLER                      PIC X.
001800           05  WS-TH-TRAN-CODE             PIC X.
001810               88  WS-TH-IS-ADD                        VALUE "A".
001820               88  WS-TH-IS-UPDATE                      VALUE "U".
001830           05  WS-TH-PR-ID                 PIC 9(09).
001840           05  WS-TH-SR-ID                 PIC 9(09).
001850           05  WS-TH-CUSTOMER-ID           PIC X(20).
001860           05  WS-TH-ITEM-COUNT            PIC 9(01).
001870           05  FILLER                      PIC X(46).
001880       01  WS-TRAN-ITEM REDEFINES WS-TRAN-AREA.
001890           05  FILLER                      PIC X.
001900           05  WS-TI-TICKET-TYPE-ID        PIC 9(09).
001910           05  WS-TI-QTY-REQUESTED         PIC S9(04).
001920           05  FILLER                      PIC X(65).
001930      *****************************************************************
001940      * SALES-ROUND TABLE - LOADED FROM SR-MASTER, SEARCHED BY SR-ID
001950      *****************************************************************
001960       01  SR-TABLE-CONTROL.
001970           05  SR-TABLE-COUNT              PIC 9(05)   COMP   VALUE 0.
001980       01  SR-TABLE.
001990           05  SR-ENTRY OCCURS 0 TO 2000 TIMES
002000                   DEPENDING ON SR-TABLE-COUNT
002010                   INDEXED BY SR-IDX.
002020               10  SR-T-ID                 PIC 9(09).
002030               10  SR-T-START              PIC 9(14).
002040               10  SR-T-END                PIC 9(14).
002050      *****************************************************************
002060      * TICKET-TYPE TABLE - LOADED FROM TT-MASTER, SEARCHED BY TT-ID
002070      *****************************************************************
002080       01  TT-TABLE-CONTROL.
002090           05  TT-TABLE-COUNT              PIC 9(05)   COMP   VALUE 0.
002100       01  TT-TABLE.
002110           05  TT-ENTRY OCCURS 0 TO 5000 TIMES
002120                   DEPENDING ON TT-TABLE-COUNT
002130                   INDEXED BY TT-IDX.
002140               10  TT-T-ID                 PIC 9(09).
002150      *****************************************************************
002160      * PURCHASE-REQUEST WORK TABLE - THE PENDING NEW MASTER.  LOADED
002170      * FROM PR-MASTER/PRI-MASTER AT START-UP, UPDATED IN PLACE BY
002180      * ADD/UPDATE TRANSACTIONS, THEN WRITTEN BACK OUT AS THE NEW
002190      * PR-MASTER/PRI-MASTER AT 5000-FLUSH-PR-TABLE
002200      *****************************************************************
002210       01  PR-TABLE-CONTROL.
002220           05  PR-TABLE-COUNT              PIC 9(05)   COMP   VALUE 0.
002230           05  WS-NEXT-PR-ID               PIC 9(09)   COMP   VALUE 0.
002240           05  WS-NEXT-PRI-ID              PIC 9(09)   COMP   VALUE 0.
002250       01  PR-TABLE.
002260           05  PR-ENTRY OCCURS 0 TO 9000 TIMES
002270                   DEPENDING ON PR-TABLE-COUNT
002280                   INDEXED BY PR-IDX.
002290               10  PR-T-ID                 PIC 9(09).
002300               10  PR-T-SR-ID              PIC 9(09).
002310               10  PR-T-CUSTOMER-ID        PIC X(20).
002320               10  PR-T-STATUS             PIC X(10).
002330               10  PR-T-QUEUE-NUMBER       PIC 9(09).
002340               10  PR-T-ITEM-COUNT         PIC 9(01)   COMP.
002350               10  PR-T-ITEM OCCURS 9 TIMES INDEXED BY PI-IDX.
002360                   15  PRI-T-ID            PIC 9(09).
002370                   15  PRI-T-TICKET-TYPE   PIC 9(09).
002380                   15  PRI-T-QTY-REQ       PIC S9(04)  COMP.
002390                   15  PRI-T-QTY-APPR      PIC 9(04)   COMP.
002400      *****************************************************************
002410      * TIMESTAMP - ASIA/SINGAPORE LOCAL, SUPPLIED BY THE JOB'S DATE
002420      * AND TIME CARDS SO A REGRESSION RUN CAN SUBSTITUTE A FIXED
002430      * "AS OF" TIME
002440      *****************************************************************
002450       01  WS-CURRENT-TIMESTAMP.
002460           05  WS-CURR-DATE.
002470               10  WS-CURR-YYYY            PIC 9(04).
002480               10  WS-CURR-MM              PIC 9(02).
002490               10  WS-CURR-DD              PIC 9(02).
002500           05  WS-CURR-TIME.
002510               10  WS-CURR-HH              PIC 9(02).
002520               10  WS-CURR-MN              PIC 9(02).
002530               10  WS-CURR-SS              PIC 9(02).
002540       01  WS-CURRENT-TS-N REDEFINES WS-CURRENT-TIMESTAMP
002550                                       PIC 9(14).
002560      *****************************************************************
002570      * WORKING TOTALS - ONE REQUEST BEING BUILT, PLUS THE ROUND AND
002580      * RUN ACCUMULATORS FOR THE REPORT
002590      *****************************************************************
002600       01  WS-CURRENT-REQUEST.
002610           05  WS-CR-SR-ID                 PIC 9(09).
002620           05  WS-CR-CUSTOMER-ID           PIC X(20).
002630           05  WS-CR-ITEM-COUNT            PIC 9(01)   COMP.
002640           05  WS-CR-TOTAL-QTY             PIC S9(05)  COMP.
002650      *   040608 KDT TIX-0182  WS-CR-TRAN-CODE AND WS-CR-PR-ID ADDED -
002660      *                        THE HEADER'S WS-TH-TRAN-CODE/WS-TH-PR-ID
002670      *                        ARE OVERLAID BY 1900-READ-TRAN THE
002680      *                        MOMENT THE FIRST ITEM LINE IS READ, SO
002690      *                        EVERYTHING PAST 2200-EDIT-ITEMS MUST
002700      *                        WORK FROM THIS CAPTURED COPY INSTEAD OF
002710      *                        WS-TH-* DIRECTLY.
002720           05  WS-CR-TRAN-CODE             PIC X.
002730               88  WS-CR-IS-ADD                        VALUE "A".
002740               88  WS-CR-IS-UPDATE                      VALUE "U".
002750           05  WS-CR-PR-ID                 PIC 9(09).
002760           05  WS-CR-ITEM OCCURS 9 TIMES INDEXED BY CR-IDX.
002770               10  WS-CR-TICKET-TYPE       PIC 9(09).
002780               10  WS-CR-QTY               PIC S9(04)  COMP.
002790       01  WS-REJECT-REASON                PIC X(60).
002800      *
002810       01  WS-ROUND-TOTALS.
002820           05  WS-RND-SR-ID                PIC 9(09)   VALUE 0.
002830           05  WS-RND-ACCEPTED             PIC 9(05)   COMP   VALUE 0.
002840           05  WS-RND-REJECTED             PIC 9(05)   COMP   VALUE 0.
002850           05  WS-RND-TICKETS              PIC 9(05)   COMP   VALUE 0.
002860      *
002870       01  WS-RUN-TOTALS.
002880           05  WS-RUN-READ                 PIC 9(06)   COMP   VALUE 0.
002890           05  WS-RUN-ACCEPTED             PIC 9(06)   COMP   VALUE 0.
002900           05  WS-RUN-REJECTED             PIC 9(06)   COMP   VALUE 0.
002910           05  WS-RUN-TICKETS              PIC 9(06)   COMP   VALUE 0.
002920      *
002930       01  WS-MISC.
002940           05  WS-SUB                      PIC 9(05)   COMP.
002950           05  WS-ITEM-SUB                 PIC 9(02)   COMP.
002960           05  WS-PAGE-NUMBER              PIC 9(04)   COMP VALUE 1.
002970      *****************************************************************
002980       LINKAGE SECTION.
002990      *
003000      *****************************************************************
003010      * RUN TOTALS HANDED BACK TO PRNIGHT FOR THE FINAL TOTALS LINE
003020      *****************************************************************
003030       01  LK-PR-TOTALS.
003040           05  LK-RUN-READ                 PIC 9(06)   COMP.
003050           05  LK-RUN-ACCEPTED             PIC 9(06)   COMP.
003060           05  LK-RUN-REJECTED             PIC 9(06)   COMP.
003070           05  LK-RUN-TICKETS              PIC 9(06)   COMP.
003080      *****************************************************************
003090       PROCEDURE DIVISION USING LK-PR-TOTALS.
003100      *
003110       0000-MAIN-LOGIC.
003120           PERFORM 0100-INITIALIZE.
003130           PERFORM 1000-LOAD-SR-TABLE.
003140           PERFORM 1100-LOAD-TT-TABLE.
003150           PERFORM 1200-LOAD-PR-TABLE.
003160           PERFORM 1900-READ-TRAN THRU 1900-READ-TRAN-EXIT.
003170           PERFORM 2000-VALIDATE-TRANS
003180               UNTIL TRAN-EOF.
003190           PERFORM 2700-ROUND-BREAK.
003200           PERFORM 5000-FLUSH-PR-TABLE.
003210           PERFORM 9000-TERMINATE.
003220           EXIT PROGRAM.
003230      *
003240      *****************************************************************
003250      * OPEN FILES, ESTABLISH THE PROCESSING TIMESTAMP
003260      *****************************************************************
003270       0100-INITIALIZE.
003280           OPEN INPUT PR-TRAN-FILE.
003290           IF TRAN-STATUS-1 NOT = "0"
003300               DISPLAY "PRVALID - PR-TRAN-FILE OPEN FAILED "
003310                       TRAN-STATUS-1
003320               PERFORM 9900-ABORT.
003330           OPEN INPUT SR-MASTER.
003340           OPEN INPUT TT-MASTER.
003350           OPEN INPUT PR-MASTER.
003360           OPEN INPUT PRI-MASTER.
003370           OPEN EXTEND RUN-REPORT.
003380           ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
003390           ACCEPT WS-CURR-TIME FROM TIME.
003400      *
003410      *****************************************************************
003420      * LOAD THE SALES-ROUND MASTER INTO SR-TABLE FOR IN-MEMORY LOOKUP
003430      *****************************************************************
003440       1000-LOAD-SR-TABLE.
003450           READ SR-MASTER
003460               AT END SET SR-EOF TO TRUE.
003470           PERFORM 1010-LOAD-SR-ENTRY
003480               UNTIL SR-EOF.
003490           CLOSE SR-MASTER.
003500      *
003510       1010-LOAD-SR-ENTRY.
003520           ADD 1 TO SR-TABLE-COUNT.
003530           SET SR-IDX TO SR-TABLE-COUNT.
003540           MOVE SR-ID    TO SR-T-ID (SR-IDX).
003550           MOVE SR-ROUND-START TO SR-T-START (SR-IDX).
003560           MOVE SR-ROUND-END   TO SR-T-END (SR-IDX).
003570           READ SR-MASTER
003580               AT END SET SR-EOF TO TRUE.
003590      *
003600      *****************************************************************
003610      * LOAD THE TICKET-TYPE MASTER INTO TT-TABLE FOR IN-MEMORY LOOKUP
003620      *****************************************************************
003630       1100-LOAD-TT-TABLE.
003640           READ TT-MASTER
003650               AT END SET TT-EOF TO TRUE.
003660           PERFORM 1110-LOAD-TT-ENTRY
003670               UNTIL TT-EOF.
003680           CLOSE TT-MASTER.
003690      *
003700       1110-LOAD-TT-ENTRY.
003710           ADD 1 TO TT-TABLE-COUNT.
003720           SET TT-IDX TO TT-TABLE-COUNT.
003730           MOVE TT-ID TO TT-T-ID (TT-IDX).
003740           READ TT-MASTER
003750               AT END SET TT-EOF TO TRUE.
003760      *
003770      *****************************************************************
003780      * LOAD THE EXISTING PURCHASE-REQUEST MASTER (IF ANY) SO UPDATE
003790      * TRANSACTIONS HAVE SOMETHING TO FIND AND REBUILD
003800      *****************************************************************
003810       1200-LOAD-PR-TABLE.
003820           READ PR-MASTER
003830               AT END SET PR-EOF TO TRUE.
003840           PERFORM 1210-LOAD-PR-ENTRY
003850               UNTIL PR-EOF.
003860           CLOSE PR-MASTER.
003870           CLOSE PRI-MASTER.
003880      *
003890       1210-LOAD-PR-ENTRY.
003900           ADD 1 TO PR-TABLE-COUNT.
003910           SET PR-IDX TO PR-TABLE-COUNT.
003920           MOVE PR-ID              TO PR-T-ID (PR-IDX).
003930           MOVE PR-SALES-ROUND-ID  TO PR-T-SR-ID (PR-IDX).
003940           MOVE PR-CUSTOMER-ID     TO PR-T-CUSTOMER-ID (PR-IDX).
003950           MOVE PR-STATUS          TO PR-T-STATUS (PR-IDX).
003960           MOVE PR-QUEUE-NUMBER    TO PR-T-QUEUE-NUMBER (PR-IDX).
003970           MOVE 0                  TO PR-T-ITEM-COUNT (PR-IDX).
003980           IF PR-ID > WS-NEXT-PR-ID
003990               MOVE PR-ID TO WS-NEXT-PR-ID.
004000           PERFORM 1220-LOAD-PR-ITEMS.
004010           READ PR-MASTER
004020               AT END SET PR-EOF TO TRUE.
004030      *
004040       1220-LOAD-PR-ITEMS.
004050           READ PRI-MASTER
004060               AT END SET PRI-EOF TO TRUE.
004070           PERFORM 1230-COLLECT-ITEM
004080               UNTIL PRI-EOF
004090               OR PRI-PR-ID NOT = PR-ID.
004100      *
004110       1230-COLLECT-ITEM.
004120           ADD 1 TO PR-T-ITEM-COUNT (PR-IDX).
004130           SET PI-IDX TO PR-T-ITEM-COUNT (PR-IDX).
004140           MOVE PRI-ID              TO PRI-T-ID (PR-IDX, PI-IDX).
004150           MOVE PRI-TICKET-TYPE-ID  TO PRI-T-TICKET-TYPE (PR-IDX, PI-IDX).
004160           MOVE PRI-QTY-REQUESTED   TO PRI-T-QTY-REQ (PR-IDX, PI-IDX).
004170           MOVE PRI-QTY-APPROVED    TO PRI-T-QTY-APPR (PR-IDX, PI-IDX).
004180           IF PRI-ID > WS-NEXT-PRI-ID
004190               MOVE PRI-ID TO WS-NEXT-PRI-ID.
004200           READ PRI-MASTER
004210               AT END SET PRI-EOF TO TRUE.
004220      *
004230      *****************************************************************
004240      * READ THE NEXT TRANSACTION LINE - A STRAY BLANK OR MIS-TYPED
004250      * LINE FROM THE UPSTREAM EXTRACT (RECORD TYPE NEITHER "H" NOR
004260      * "I") IS NOT A BUSINESS-RULE REJECT, IT IS BAD CARRIER STOCK,
004270      * SO WE LOOP PAST IT HERE THE SAME WAY THE ON-LINE PROGRAMS
004280      * LOOP BACK FOR ANOTHER OPERATOR ENTRY.
004290      *   040608 KDT TIX-0183  ADDED THE SKIP-AND-RETRY LOOP AND THE
004300      *                        1900-READ-TRAN-EXIT TAG BELOW - A
004310      *                        BLANK TRAILER LINE ON THE INBOUND
004320      *                        EXTRACT WAS SURFACING AS A "0 ITEM"
004330      *                        REJECT INSTEAD OF BEING DROPPED
004340      *                        SILENTLY THE WAY THE EXTRACT JOB
004350      *                        INTENDED.
004360      *****************************************************************
004370       1900-READ-TRAN.
004380           READ PR-TRAN-FILE INTO WS-TRAN-AREA
004390               AT END SET TRAN-EOF TO TRUE.
004400           IF NOT TRAN-EOF
004410               IF NOT WS-TRAN-IS-HEADER
004420                   AND NOT WS-TRAN-IS-ITEM
004430                   GO TO 1900-READ-TRAN.
004440       1900-READ-TRAN-EXIT.
004450           EXIT.
004460      *
004470      *****************************************************************
004480      * ONE HEADER TRANSACTION DRIVES THE FULL EDIT/BUILD CYCLE - THE
004490      * HEADER'S ITEM-COUNT TELLS US HOW MANY "I" LINES FOLLOW IT
004500      *****************************************************************
004510       2000-VALIDATE-TRANS.
004520           IF WS-TRAN-IS-HEADER
004530               PERFORM 2050-START-REQUEST
004540               PERFORM 2100-EDIT-ROUND
004550               PERFORM 2200-EDIT-ITEMS
004560               PERFORM 2600-WRITE-DETAIL
004570           ELSE
004580               PERFORM 1900-READ-TRAN THRU 1900-READ-TRAN-EXIT.
004590      *
004600       2050-START-REQUEST.
004610           ADD 1 TO WS-RUN-READ.
004620           SET REQUEST-IS-VALID TO TRUE.
004630           MOVE SPACES TO WS-REJECT-REASON.
004640           MOVE WS-TH-SR-ID       TO WS-CR-SR-ID.
004650           MOVE WS-TH-CUSTOMER-ID TO WS-CR-CUSTOMER-ID.
004660           MOVE WS-TH-ITEM-COUNT  TO WS-CR-ITEM-COUNT.
004670           MOVE 0                 TO WS-CR-TOTAL-QTY.
004680      *   040608 KDT TIX-0182  CAPTURE THE TRAN CODE AND PR-ID NOW,
004690      *                        WHILE WS-TRAN-AREA STILL HOLDS THE
004700      *                        HEADER LINE - SEE THE WS-CURRENT-REQUEST
004710      *                        NOTE ABOVE.
004720           MOVE WS-TH-TRAN-CODE   TO WS-CR-TRAN-CODE.
004730           MOVE WS-TH-PR-ID       TO WS-CR-PR-ID.
004740           IF WS-CR-SR-ID NOT = WS-RND-SR-ID
004750              AND NOT FIRST-ROUND-IN-RUN
004760               PERFORM 2700-ROUND-BREAK.
004770           MOVE WS-CR-SR-ID TO WS-RND-SR-ID.
004780           MOVE "N" TO FIRST-ROUND-SW.
004790      *
004800      *****************************************************************
004810      * RULE 1 - SALES ROUND ID CANNOT BE NULL
004820      * RULE 3 - THE ROUND MUST BE ONGOING NOW (INCLUSIVE WINDOW)
004830      * RULE 7 (PART) - ON UPDATE, THE REQUEST MUST ALREADY EXIST AND
004840      *                 THE TRANSACTION MUST CARRY A PR-ID
004850      *****************************************************************
004860       2100-EDIT-ROUND.
004870           IF WS-TH-SR-ID = 0
004880               MOVE "sales round id cannot be null." TO WS-REJECT-REASON
004890               MOVE "N" TO REQUEST-VALID-SW
004900           ELSE
004910               PERFORM 2110-FIND-ROUND
004920               IF NOT SR-WAS-FOUND
004930                   MOVE "sales round id cannot be null."
004940                       TO WS-REJECT-REASON
004950                   MOVE "N" TO REQUEST-VALID-SW
004960               ELSE
004970                   IF WS-CURRENT-TS-N < SR-T-START (SR-IDX)
004980                      OR WS-CURRENT-TS-N > SR-T-END (SR-IDX)
004990                       MOVE "request rejected due to sales round not ongoing."
005000                           TO WS-REJECT-REASON
005010                       MOVE "N" TO REQUEST-VALID-SW.
005020           IF WS-TH-IS-UPDATE
005030               IF WS-TH-PR-ID = 0
005040                   MOVE "purchase request id cannot be null."
005050                       TO WS-REJECT-REASON
005060                   MOVE "N" TO REQUEST-VALID-SW
005070               ELSE
005080                   PERFORM 2120-FIND-REQUEST
005090                   IF NOT PR-WAS-FOUND
005100                       PERFORM 2130-APPEND-ID-TO-REASON
005110                       MOVE "N" TO REQUEST-VALID-SW.
005120      *
005130       2110-FIND-ROUND.
005140           MOVE REC-NOT-FOUND TO WS-FIND-RESULT.
005150           MOVE "N" TO SR-FOUND-SW.
005160           SET SR-IDX TO 1.
005170           SEARCH SR-ENTRY
005180               AT END NEXT SENTENCE
005190               WHEN SR-T-ID (SR-IDX) = WS-TH-SR-ID
005200                   MOVE REC-FOUND TO WS-FIND-RESULT.
005210           IF WS-FIND-RESULT = REC-FOUND
005220               SET SR-WAS-FOUND TO TRUE.
005230      *
005240      *   040608 KDT TIX-0182  SEARCHES ON WS-CR-PR-ID, NOT WS-TH-PR-ID -
005250      *                        2320-REPLACE-ENTRY CALLS THIS PARAGRAPH
005260      *                        AFTER THE REQUEST'S ITEM LINES HAVE
005270      *                        ALREADY BEEN READ AND WS-TH-PR-ID NO
005280      *                        LONGER HOLDS THE HEADER'S BYTES.
005290       2120-FIND-REQUEST.
005300           MOVE REC-NOT-FOUND TO WS-FIND-RESULT.
005310           MOVE "N" TO PR-FOUND-SW.
005320           SET PR-IDX TO 1.
005330           SEARCH PR-ENTRY
005340               AT END NEXT SENTENCE
005350               WHEN PR-T-ID (PR-IDX) = WS-CR-PR-ID
005360                   MOVE REC-FOUND TO WS-FIND-RESULT.
005370           IF WS-FIND-RESULT = REC-FOUND
005380               SET PR-WAS-FOUND TO TRUE.
005390      *
005400       2130-APPEND-ID-TO-REASON.
005410           MOVE WS-TH-PR-ID TO RL-D-PR-ID.
005420           STRING "purchase request with id " DELIMITED BY SIZE
005430                  RL-D-PR-ID                  DELIMITED BY SIZE
005440                  " does not exist."          DELIMITED BY SIZE
005450                  INTO WS-REJECT-REASON.
005460      *
005470      *****************************************************************
005480      * RULE 2 - AT LEAST ONE ITEM
005490      * RULE 4 - EVERY ITEM NAMES A TICKET TYPE THAT EXISTS
005500      * RULE 5 - TOTAL QUANTITY IS 1 TO 4 TICKETS
005510      * RULE 6/7 - QTY-APPROVED IS ALWAYS FORCED TO ZERO
005520      *****************************************************************
005530       2200-EDIT-ITEMS.
005540           IF WS-CR-ITEM-COUNT = 0
005550               MOVE "there cannot be 0 item in the purchase request."
005560                   TO WS-REJECT-REASON
005570               MOVE "N" TO REQUEST-VALID-SW
005580           ELSE
005590               SET ITEM-EDIT-OK TO TRUE
005600               SET CR-IDX TO 1
005610               PERFORM 2210-EDIT-ONE-ITEM
005620                   VARYING WS-SUB FROM 1 BY 1
005630                   UNTIL WS-SUB > WS-CR-ITEM-COUNT.
005640           IF REQUEST-IS-VALID
005650               IF WS-CR-TOTAL-QTY > 4
005660                   MOVE "purchase request exceed 4 ticket limit."
005670                       TO WS-REJECT-REASON
005680                   MOVE "N" TO REQUEST-VALID-SW
005690               ELSE
005700                   IF WS-CR-TOTAL-QTY < 1
005710                       MOVE "purchase request must have at least 1 ticket."
005720                           TO WS-REJECT-REASON
005730                       MOVE "N" TO REQUEST-VALID-SW.
005740      *
005750       2210-EDIT-ONE-ITEM.
005760           PERFORM 1900-READ-TRAN THRU 1900-READ-TRAN-EXIT.
005770           IF NOT WS-TRAN-IS-ITEM
005780               MOVE "there cannot be 0 item in the purchase request."
005790                   TO WS-REJECT-REASON
005800               MOVE "N" TO REQUEST-VALID-SW
005810           ELSE
005820               SET CR-IDX TO WS-SUB
005830               IF WS-TI-TICKET-TYPE-ID = 0
005840                   PERFORM 2215-SET-TT-NULL-MSG
005850                   MOVE "N" TO REQUEST-VALID-SW
005860               ELSE
005870                   PERFORM 2220-FIND-TICKET-TYPE
005880                   IF NOT ITEM-EDIT-OK
005890                       PERFORM 2215-SET-TT-NULL-MSG
005900                       MOVE "N" TO REQUEST-VALID-SW
005910                   ELSE
005920                       MOVE WS-TI-TICKET-TYPE-ID TO WS-CR-TICKET-TYPE (CR-IDX)
005930                       MOVE WS-TI-QTY-REQUESTED  TO WS-CR-QTY (CR-IDX)
005940                       ADD WS-TI-QTY-REQUESTED TO WS-CR-TOTAL-QTY.
005950      *
005960      *****************************************************************
005970      * RULE 4 MESSAGE TEXT DIFFERS BETWEEN ADD AND UPDATE TRANSACTIONS
005980      *****************************************************************
005990      *   040608 KDT TIX-0182  TESTS WS-CR-IS-UPDATE, NOT
006000      *                        WS-TH-IS-UPDATE - THIS PARAGRAPH IS ONLY
006010      *                        EVER REACHED FROM 2210-EDIT-ONE-ITEM,
006020      *                        AFTER AN ITEM LINE HAS ALREADY OVERLAID
006030      *                        WS-TRAN-AREA.
006040       2215-SET-TT-NULL-MSG.
006050           IF WS-CR-IS-UPDATE
006060               MOVE "ticket type cannot be null." TO WS-REJECT-REASON
006070           ELSE
006080               MOVE "ticket type id cannot be null." TO WS-REJECT-REASON.
006090      *
006100       2220-FIND-TICKET-TYPE.
006110           MOVE REC-NOT-FOUND TO WS-FIND-RESULT.
006120           MOVE "N" TO ITEM-EDIT-OK-SW.
006130           SET TT-IDX TO 1.
006140           SEARCH TT-ENTRY
006150               AT END NEXT SENTENCE
006160               WHEN TT-T-ID (TT-IDX) = WS-TI-TICKET-TYPE-ID
006170                   MOVE REC-FOUND TO WS-FIND-RESULT.
006180           IF WS-FIND-RESULT = REC-FOUND
006190               SET ITEM-EDIT-OK TO TRUE.
006200      *
006210      *****************************************************************
006220      * ACCEPTED - ADD OR REPLACE THE ENTRY IN PR-TABLE
006230      * REJECTED - COUNT ONLY, NOTHING IS STORED
006240      *****************************************************************
006250      *   040608 KDT TIX-0182  TESTS WS-CR-IS-ADD, NOT WS-TH-IS-ADD - BY
006260      *                        THE TIME THIS RUNS FROM 2600-WRITE-DETAIL
006270      *                        RULE 2'S "AT LEAST ONE ITEM" HAS ALREADY
006280      *                        CONSUMED THE HEADER'S BYTES OUT OF
006290      *                        WS-TRAN-AREA.
006300       2300-BUILD-PR.
006310           IF WS-CR-IS-ADD
006320               PERFORM 2310-ADD-NEW-ENTRY
006330           ELSE
006340               PERFORM 2320-REPLACE-ENTRY.
006350      *
006360       2310-ADD-NEW-ENTRY.
006370           ADD 1 TO WS-NEXT-PR-ID.
006380           ADD 1 TO PR-TABLE-COUNT.
006390           SET PR-IDX TO PR-TABLE-COUNT.
006400           MOVE WS-NEXT-PR-ID TO PR-T-ID (PR-IDX).
006410           PERFORM 2400-BUILD-ITEMS.
006420      *
006430       2320-REPLACE-ENTRY.
006440           PERFORM 2120-FIND-REQUEST.
006450           PERFORM 2400-BUILD-ITEMS.
006460      *
006470       2400-BUILD-ITEMS.
006480           MOVE WS-CR-SR-ID       TO PR-T-SR-ID (PR-IDX).
006490           MOVE "pending"         TO PR-T-STATUS (PR-IDX).
006500           MOVE 0                 TO PR-T-QUEUE-NUMBER (PR-IDX).
006510           IF WS-CR-IS-ADD
006520               MOVE "Default TODO" TO PR-T-CUSTOMER-ID (PR-IDX)
006530           ELSE
006540               MOVE WS-CR-CUSTOMER-ID TO PR-T-CUSTOMER-ID (PR-IDX).
006550           MOVE WS-CR-ITEM-COUNT TO PR-T-ITEM-COUNT (PR-IDX).
006560           PERFORM 2410-BUILD-ONE-ITEM
006570               VARYING WS-SUB FROM 1 BY 1
006580               UNTIL WS-SUB > WS-CR-ITEM-COUNT.
006590      *
006600       2410-BUILD-ONE-ITEM.
006610           ADD 1 TO WS-NEXT-PRI-ID.
006620           SET PI-IDX TO WS-SUB.
006630           SET CR-IDX TO WS-SUB.
006640           MOVE WS-NEXT-PRI-ID          TO PRI-T-ID (PR-IDX, PI-IDX).
006650           MOVE WS-CR-TICKET-TYPE (CR-IDX)
006660                                        TO PRI-T-TICKET-TYPE (PR-IDX, PI-IDX).
006670           MOVE WS-CR-QTY (CR-IDX)      TO PRI-T-QTY-REQ (PR-IDX, PI-IDX).
006680           MOVE 0                       TO PRI-T-QTY-APPR (PR-IDX, PI-IDX).
006690      *
006700      *****************************************************************
006710      * WRITE ONE DETAIL LINE PER TRANSACTION AND ROLL THE COUNTERS
006720      *****************************************************************
006730      *   040608 KDT TIX-0182  TESTS WS-CR-IS-ADD AND PRINTS WS-CR-PR-ID,
006740      *                        NOT THE WS-TH-* FIELDS - THIS RUNS AFTER
006750      *                        2200-EDIT-ITEMS HAS READ EVERY ITEM LINE
006760      *                        FOR THE REQUEST.
006770       2600-WRITE-DETAIL.
006780           MOVE WS-CR-SR-ID    TO RL-D-SR-ID.
006790           IF WS-CR-IS-ADD
006800               MOVE 0 TO RL-D-PR-ID
006810           ELSE
006820               MOVE WS-CR-PR-ID TO RL-D-PR-ID.
006830           MOVE WS-CR-TOTAL-QTY TO RL-D-QTY.
006840           IF REQUEST-IS-VALID
006850               PERFORM 2300-BUILD-PR
006860               MOVE "ACCEPTED" TO RL-D-DISPOSITION
006870               MOVE SPACES     TO RL-D-REASON
006880               ADD 1 TO WS-RND-ACCEPTED WS-RUN-ACCEPTED
006890               ADD WS-CR-TOTAL-QTY TO WS-RND-TICKETS WS-RUN-TICKETS
006900           ELSE
006910               MOVE "REJECTED" TO RL-D-DISPOSITION
006920               MOVE WS-REJECT-REASON TO RL-D-REASON
006930               ADD 1 TO WS-RND-REJECTED WS-RUN-REJECTED.
006940           MOVE RL-DETAIL-LINE TO RUN-REPORT-RECORD.
006950           WRITE RUN-REPORT-RECORD.
006960           PERFORM 1900-READ-TRAN THRU 1900-READ-TRAN-EXIT.
006970      *
006980      *****************************************************************
006990      * CONTROL BREAK ON SALES-ROUND ID
007000      *****************************************************************
007010       2700-ROUND-BREAK.
007020           IF WS-RND-ACCEPTED > 0
007030              OR WS-RND-REJECTED > 0
007040               MOVE WS-RND-SR-ID    TO RL-B-SR-ID
007050               MOVE WS-RND-ACCEPTED TO RL-B-ACCEPTED
007060               MOVE WS-RND-REJECTED TO RL-B-REJECTED
007070               MOVE WS-RND-TICKETS  TO RL-B-TICKETS
007080               MOVE RL-BREAK-LINE   TO RUN-REPORT-RECORD
007090               WRITE RUN-REPORT-RECORD.
007100           MOVE 0 TO WS-RND-ACCEPTED WS-RND-REJECTED WS-RND-TICKETS.
007110      *
007120      *****************************************************************
007130      * REWRITE PR-MASTER/PRI-MASTER FROM THE WORK TABLE
007140      *****************************************************************
007150       5000-FLUSH-PR-TABLE.
007160           OPEN OUTPUT PR-MASTER.
007170           OPEN OUTPUT PRI-MASTER.
007180           SET PR-IDX TO 1.
007190           PERFORM 5100-FLUSH-ONE-ENTRY
007200               VARYING WS-SUB FROM 1 BY 1
007210               UNTIL WS-SUB > PR-TABLE-COUNT.
007220           CLOSE PR-MASTER.
007230           CLOSE PRI-MASTER.
007240      *
007250       5100-FLUSH-ONE-ENTRY.
007260           SET PR-IDX TO WS-SUB.
007270           MOVE PR-T-ID (PR-IDX)          TO PR-ID.
007280           MOVE PR-T-SR-ID (PR-IDX)       TO PR-SALES-ROUND-ID.
007290           MOVE PR-T-CUSTOMER-ID (PR-IDX) TO PR-CUSTOMER-ID.
007300           MOVE PR-T-STATUS (PR-IDX)      TO PR-STATUS.
007310           MOVE PR-T-QUEUE-NUMBER (PR-IDX) TO PR-QUEUE-NUMBER.
007320           WRITE PR-MASTER-RECORD.
007330           PERFORM 5110-FLUSH-ITEMS.
007340      *
007350       5110-FLUSH-ITEMS.
007360           PERFORM 5120-FLUSH-ONE-ITEM
007370               VARYING WS-ITEM-SUB FROM 1 BY 1
007380               UNTIL WS-ITEM-SUB > PR-T-ITEM-COUNT (PR-IDX).
007390      *
007400       5120-FLUSH-ONE-ITEM.
007410           SET PI-IDX TO WS-ITEM-SUB.
007420           MOVE PRI-T-ID (PR-IDX, PI-IDX)          TO PRI-ID.
007430           MOVE PR-T-ID (PR-IDX)                   TO PRI-PR-ID.
007440           MOVE PRI-T-TICKET-TYPE (PR-IDX, PI-IDX) TO PRI-TICKET-TYPE-ID.
007450           MOVE PRI-T-QTY-REQ (PR-IDX, PI-IDX)     TO PRI-QTY-REQUESTED.
007460           MOVE PRI-T-QTY-APPR (PR-IDX, PI-IDX)    TO PRI-QTY-APPROVED.
007470           WRITE PRI-MASTER-RECORD.
007480      *
007490      *****************************************************************
007500      * CLOSE UP AND LEAVE
007510      *****************************************************************
007520       9000-TERMINATE.
007530           MOVE WS-RUN-READ     TO LK-RUN-READ.
007540           MOVE WS-RUN-ACCEPTED TO LK-RUN-ACCEPTED.
007550           MOVE WS-RUN-REJECTED TO LK-RUN-REJECTED.
007560           MOVE WS-RUN-TICKETS  TO LK-RUN-TICKETS.
007570           CLOSE PR-TRAN-FILE.
007580           CLOSE RUN-REPORT.
007590      *
007600       9900-ABORT.
007610           CLOSE PR-TRAN-FILE.
007620           MOVE 16 TO RETURN-CODE.
007630           STOP RUN.
