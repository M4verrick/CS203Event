000010      *****************************************************************
000020      * SALESRND -  SALES ROUND MASTER RECORD                         *
000030      *                                                                *
000040      * Reference master, sorted ascending by SR-ID.  PRVALID and     *
000050      * PRQALLOC both load this file into the in-memory SR-TABLE at   *
000060      * start-up and search it by SR-ID - no indexed access is used.  *
000070      *****************************************************************
000080      * CHANGE LOG
000090      *   1994-03-02 RSM  TIX-0006  ORIGINAL LAYOUT.
000100      *   1998-11-19 KDT  TIX-0111  Y2K - ROUND-START/ROUND-END WIDENED
000110      *                             FROM 9(6) TO 9(14) TO CARRY A FULL
000120      *                             4-DIGIT-YEAR TIMESTAMP.
000130      *   2001-03-12 LWK  TIX-0170  STORAGE AUDIT - DROPPED THE 3-BYTE
000140      *                             RESERVE.  THE TIMESTAMP WIDENING
000150      *                             LEFT NO ROOM IN THE 40-BYTE RECORD
000160      *                             FOR FUTURE GROWTH; SR-MASTER IS NOW
000170      *                             READ AS A FIXED 37 BYTES.
000180      *****************************************************************
000190       01  SALES-ROUND-RECORD.
000200           05  SR-ID                       PIC 9(09).
000210      *        ------------------------------------------------
000220      *        ROUND WINDOW - YYYYMMDDHHMMSS, ASIA/SINGAPORE LOCAL
000230      *        ------------------------------------------------
000240           05  SR-ROUND-START              PIC 9(14).
000250           05  SR-ROUND-END                PIC 9(14).
